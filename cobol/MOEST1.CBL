000100******************************************************************
000200* FECHA       : 14/05/1989                                       *
000300* PROGRAMADOR : HUGO ALBERTO SICAN LOPEZ (HASL)                  *
000400* APLICACION  : MESA DE OPERACIONES BURSATILES                   *
000500* PROGRAMA    : MOB1C020                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CONSTRUCTOR DE ESTADISTICAS Y REPORTE DE         *
000800*             : DESEMPENO.  LEE EL SALDO DE CIERRE (MOSALD) Y    *
000900*             : ACUMULA LA CURVA DE EQUIDAD POR FECHA; LEE LA    *
001000*             : BITACORA DE GANANCIA (MOGANA) Y ACUMULA LAS      *
001100*             : CUBETAS DE ESTADISTICA DE OPERACION (TODAS,      *
001200*             : LARGAS, CORTAS).  IMPRIME EL RESUMEN DE NAV Y EL *
001300*             : RESUMEN DE OPERACIONES EN EL ARCHIVO DE REPORTE. *
001400* ARCHIVOS    : MOPARM=E,MOSALD=E,MOGANA=E,MOREPT=S             *
001500* ACCION (ES) : UNICA, SE CORRE DESPUES DE MOPOS1                *
001600* INSTALADO   : 22/07/1989                                      *
001700* BPM/RATIONAL: 341207                                           *
001800* NOMBRE      : MANTENIMIENTO CONSTRUCTOR DE ESTADISTICAS        *
001900******************************************************************
002000*        L O G    D E   M O D I F I C A C I O N E S             *
002100******************************************************************
002200*  FECHA       PROGRAMADOR        DESCRIPCION                    *
002300*  ----------  -----------------  ------------------------------*
002400*  14/05/1989  HASL               VERSION ORIGINAL.  SOLO RESUMEN*CR140589
002500*                                 DE NAV, SIN RESUMEN DE OPERA-  *CR140589
002600*                                 CIONES.                        *CR140589
002700*  03/11/1990  HASL               SE AGREGA EL RESUMEN DE OPERA- *CR031190
002800*                                 CIONES POR CUBETA (TODAS/LAR-  *CR031190
002900*                                 GAS/CORTAS).                   *CR031190
003000*  19/02/1992  RMSC               SE AGREGA EL CALCULO DE LA     *CR190292
003100*                                 RAZON DE SHARPE Y DEL RETORNO  *CR190292
003200*                                 ANUALIZADO POR EXP/LOG.        *CR190292
003300*  08/08/1994  RMSC               SE PROTEGE LA DIVISION POR CERO*CR080894
003400*                                 CUANDO UNA CUBETA QUEDA VACIA  *CR080894
003500*                                 (BPM 341207).                  *CR080894
003600*  30/01/1996  HASL               SE AGREGA EL RENGLON CRUDO EN  *CR300196
003700*                                 WORKING STORAGE PARA EL DESPLE-*CR300196
003800*                                 GADO DE RENGLONES DE ENTRADA.  *CR300196
003900*  21/09/1998  CFGP               REVISION DE AMPLIACION DE      *CR210998
004000*                                 SIGLO (AAAA) EN LAS FECHAS DE  *CR210998
004100*                                 TEXTO; NO SE REQUIRIO CAMBIO.  *CR210998
004200*  17/03/2000  CFGP               SE CORRIGE EL MAXIMO DRAWDOWN  *CR170300
004300*                                 CUANDO LA EQUIDAD INICIAL ES   *CR170300
004400*                                 EL MAXIMO DE TODA LA SERIE.    *CR170300
004500*  05/06/2003  EDRD               SE AMPLIA LA TABLA DE EQUIDAD  *CR050603
004600*                                 A 400 RENGLONES (BPM 341207-03)*CR050603
004700*  11/10/2009  EDRD               SE AGREGA LA COMISION TOTAL AL *CR111009
004800*                                 RESUMEN DE NAV COMO SUMA DE LA *CR111009
004900*                                 ULTIMA COMISION ACUMULADA POR  *CR111009
005000*                                 SIMBOLO.                       *CR111009
005100*  12/04/2011  EDRD               SE ABRE MOPARM EN ESTE PROGRAMA*CR120411
005200*                                 PARA TOMAR EFECTIVO-FIJO Y     *CR120411
005300*                                 TASA-LIBRE-RIESGO DE LA CORRIDA*CR120411
005400*                                 EN VEZ DE VALORES FIJOS EN WS  *CR120411
005500*                                 (BPM 341207-04).               *CR120411
005600******************************************************************
005700 IDENTIFICATION DIVISION.
005800 PROGRAM-ID.   MOEST1.
005900 AUTHOR.       HUGO ALBERTO SICAN LOPEZ.
006000 INSTALLATION. MESA DE OPERACIONES BURSATILES.
006100 DATE-WRITTEN. 14/05/89.
006200 DATE-COMPILED.
006300 SECURITY.     CONFIDENCIAL - SOLO USO INTERNO.
006400******************************************************************
006500 ENVIRONMENT DIVISION.
006600******************************************************************
006700 CONFIGURATION SECTION.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM
007000     CLASS WKS-CLASE-LADO IS 'Y' 'N'.
007100*
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400*              A R C H I V O S   D E   E N T R A D A
007500     SELECT MOPARM-FILE ASSIGN TO MOPARM
007600            ORGANIZATION IS LINE SEQUENTIAL
007700            FILE STATUS  IS FS-MOPARM.
007800*
007900     SELECT MOSALD-FILE ASSIGN TO MOSALD
008000            ORGANIZATION IS LINE SEQUENTIAL
008100            FILE STATUS  IS FS-MOSALD.
008200*
008300     SELECT MOGANA-FILE ASSIGN TO MOGANA
008400            ORGANIZATION IS LINE SEQUENTIAL
008500            FILE STATUS  IS FS-MOGANA.
008600*              A R C H I V O   D E   S A L I D A
008700     SELECT MOREPT-FILE ASSIGN TO MOREPT
008800            ORGANIZATION IS LINE SEQUENTIAL
008900            FILE STATUS  IS FS-MOREPT.
009000******************************************************************
009100 DATA DIVISION.
009200******************************************************************
009300 FILE SECTION.
009400*      PARAMETROS DE LA CORRIDA (EFECTIVO FIJO, TASA LIBRE DE
009500*      RIESGO) - MISMO ARCHIVO DE CONFIG QUE LEE MOPOS1
009600 FD  MOPARM-FILE.
009700     COPY MOPARM.
009800*      SALDO DE CIERRE POR SIMBOLO (DE MOPOS1)
009900 FD  MOSALD-FILE.
010000     COPY MOSALD.
010100 01  MOSALD-LINEA-CRUDA REDEFINES MOSALD-RECORD PIC X(150).
010200*      GANANCIA REALIZADA POR CIERRE (DE MOPOS1)
010300 FD  MOGANA-FILE.
010400     COPY MOGANA.
010500 01  MOGANA-LINEA-CRUDA REDEFINES MOGANA-RECORD PIC X(130).
010600*      REPORTE DE DESEMPENO, 132 COLUMNAS
010700 FD  MOREPT-FILE.
010800 01  MOREPT-RECORD.
010900     05  MOREPT-TEXTO             PIC X(122).
011000     05  FILLER                   PIC X(010).
011100******************************************************************
011200 WORKING-STORAGE SECTION.
011300******************************************************************
011400*           RECURSOS RUTINAS FS Y VALIDACION FILE-STATUS         *
011500******************************************************************
011600 01  WKS-FS-STATUS.
011700     05  FS-MOPARM                 PIC X(02) VALUE SPACES.
011800     05  FS-MOSALD                 PIC X(02) VALUE SPACES.
011900     05  FS-MOGANA                 PIC X(02) VALUE SPACES.
012000     05  FS-MOREPT                 PIC X(02) VALUE SPACES.
012100     05  PROGRAMA                  PIC X(08) VALUE SPACES.
012200     05  ARCHIVO                   PIC X(08) VALUE SPACES.
012300     05  ACCION                    PIC X(10) VALUE SPACES.
012400     05  FILLER                    PIC X(10) VALUE SPACES.
012500******************************************************************
012600*           FLAGS DE FIN DE ARCHIVO                              *
012700******************************************************************
012800 01  WKS-FLAGS.
012900     05  WKS-FIN-MOSALD             PIC 9(01) COMP VALUE 0.
013000         88  FIN-MOSALD                         VALUE 1.
013100     05  WKS-FIN-MOGANA             PIC 9(01) COMP VALUE 0.
013200         88  FIN-MOGANA                         VALUE 1.
013300     05  WKS-PRIMER-SALDO-SW        PIC 9(01) COMP VALUE 0.
013400         88  ES-PRIMER-SALDO                    VALUE 1.
013500     05  WKS-POS-ENCONTRADO-SW-LOCAL PIC 9(01) COMP VALUE 0.
013600     05  FILLER                     PIC X(10) VALUE SPACES.
013700******************************************************************
013800*           TABLA DE LA CURVA DE EQUIDAD (CONTROL BREAK FECHA)   *
013900******************************************************************
014000 01  WKS-EQUIDAD-TABLA.
014100     05  WKS-EQ-ENTRY OCCURS 400 TIMES INDEXED BY WKS-EQ-IDX.
014200         10  WKS-EQ-FECHA           PIC X(10).
014300         10  WKS-EQ-EQUITY          PIC S9(11)V9(6).
014400         10  WKS-EQ-GAV             PIC S9(11)V9(6).
014500         10  FILLER                 PIC X(08).
014600 01  WKS-EQUIDAD-R REDEFINES WKS-EQUIDAD-TABLA.
014700     05  WKS-EQ-FLAT OCCURS 400 TIMES.
014800         10  WKS-EQ-FECHA-SOLA      PIC X(10).
014900         10  FILLER                 PIC X(24).
015000******************************************************************
015100*           ACUMULADORES DE CONTROL BREAK Y DE COMISION          *
015200******************************************************************
015300 01  WKS-ACUMULADORES.
015400     05  WKS-CANT-FECHAS            PIC 9(04) COMP VALUE 0.
015500     05  WKS-FECHA-ACTUAL           PIC X(10) VALUE SPACES.
015600     05  WKS-ACUM-NAV               PIC S9(11)V9(6) VALUE 0.
015700     05  WKS-ACUM-GAV               PIC S9(11)V9(6) VALUE 0.
015800     05  WKS-FONDO-FIJO             PIC S9(11)V9(6) VALUE 0.
015900     05  WKS-COMISION-TOTAL         PIC S9(11)V9(6) VALUE 0.
016000     05  WKS-SIMBOLOS-VISTOS.
016100         10  WKS-SV-ENTRY OCCURS 20 TIMES INDEXED BY WKS-SV-IDX.
016200             15  WKS-SV-SIMBOLO       PIC X(08).
016300             15  WKS-SV-COMISION-ULT  PIC S9(11)V9(6).
016400     05  WKS-CANT-SIMBOLOS-VISTOS   PIC 9(04) COMP VALUE 0.
016500     05  FILLER                     PIC X(10) VALUE SPACES.
016600******************************************************************
016700*           CUBETAS DE ESTADISTICA DE OPERACION                  *
016800******************************************************************
016900 01  WKS-CUBETAS.
017000     05  WKS-CUBETA-ENTRY OCCURS 3 TIMES INDEXED BY WKS-CB-IDX.
017100         10  WKS-CB-CUENTA          PIC 9(07) COMP.
017200         10  WKS-CB-SUMA-GANANCIA   PIC S9(11)V9(6).
017300         10  WKS-CB-SUMA-PCT        PIC S9(09)V9(6).
017400         10  WKS-CB-GANA-CUENTA     PIC 9(07) COMP.
017500         10  WKS-CB-GANA-SUMA       PIC S9(11)V9(6).
017600         10  WKS-CB-GANA-SUMA-PCT   PIC S9(09)V9(6).
017700         10  WKS-CB-PIERDE-CUENTA   PIC 9(07) COMP.
017800         10  WKS-CB-PIERDE-SUMA     PIC S9(11)V9(6).
017900         10  WKS-CB-PIERDE-SUMA-PCT PIC S9(09)V9(6).
018000         10  FILLER                 PIC X(10).
018100*--> INDICE 1 = TODAS, 2 = LARGAS (LONG), 3 = CORTAS (SHORT)
018200******************************************************************
018300*           AREA DE TRABAJO DE METRICAS DE DESEMPENO             *
018400******************************************************************
018500 01  WKS-METRICAS-WORK.
018600     05  WKS-FONDO-INICIAL-F        PIC S9(11)V9(6) VALUE 0.
018700     05  WKS-EQUIDAD-FINAL          PIC S9(11)V9(6) VALUE 0.
018800     05  WKS-GAV-FINAL              PIC S9(11)V9(6) VALUE 0.
018900     05  WKS-RETORNO-TOTAL          PIC S9(07)V9(6) VALUE 0.
019000     05  WKS-RETORNO-ANUAL          PIC S9(07)V9(6) VALUE 0.
019100     05  WKS-MAX-ACUM               PIC S9(11)V9(6) VALUE 0.
019200     05  WKS-DRAWDOWN-ACTUAL        PIC S9(07)V9(6) VALUE 0.
019300     05  WKS-DRAWDOWN-MAXIMO        PIC S9(07)V9(6) VALUE 0.
019400     05  WKS-RETORNO-DIARIO         PIC S9(07)V9(6) VALUE 0.
019500     05  WKS-SUMA-RETORNOS          PIC S9(09)V9(6) VALUE 0.
019600     05  WKS-PROMEDIO-RETORNO       PIC S9(07)V9(6) VALUE 0.
019700     05  WKS-SUMA-VARIANZA          PIC S9(09)V9(6) VALUE 0.
019800     05  WKS-DESV-ESTANDAR          PIC S9(07)V9(6) VALUE 0.
019900     05  WKS-RAZON-SHARPE           PIC S9(05)V9(6) VALUE 0.
020000     05  WKS-TASA-LIBRE-RIESGO      PIC S9(01)V9(6) VALUE 0.
020100     05  WKS-GANANCIA-BRUTA         PIC S9(11)V9(6) VALUE 0.
020200     05  WKS-GANANCIA-BRUTA-PCT     PIC S9(07)V9(6) VALUE 0.
020300     05  WKS-GANANCIA-NETA          PIC S9(11)V9(6) VALUE 0.
020400     05  WKS-GANANCIA-NETA-PCT      PIC S9(07)V9(6) VALUE 0.
020500     05  WKS-J                      PIC 9(04) COMP  VALUE 0.
020600     05  FILLER                     PIC X(10)       VALUE SPACES.
020700******************************************************************
020800*           AREA DE PARAMETROS PARA RENGLONES DE CUBETA          *
020900******************************************************************
021000 01  WKS-PARM-AREA.
021100     05  WKS-PARM-ETIQUETA          PIC X(24) VALUE SPACES.
021200     05  WKS-PARM-IDX               PIC 9(01) COMP VALUE 0.
021300     05  WKS-PARM-MONEY-1           PIC S9(11)V9(6) VALUE 0.
021400     05  WKS-PARM-MONEY-2           PIC S9(11)V9(6) VALUE 0.
021500     05  WKS-PARM-MONEY-3           PIC S9(11)V9(6) VALUE 0.
021600     05  WKS-PARM-PCT-1             PIC S9(09)V9(6) VALUE 0.
021700     05  WKS-PARM-PCT-2             PIC S9(09)V9(6) VALUE 0.
021800     05  WKS-PARM-PCT-3             PIC S9(09)V9(6) VALUE 0.
021900     05  FILLER                     PIC X(10) VALUE SPACES.
022000 01  WKS-CUBETA-PCT-TEMP.
022100     05  WKS-CB-GANA-PCT-TMP   OCCURS 3 TIMES PIC S9(05)V9(6).
022200     05  WKS-CB-PIERDE-PCT-TMP OCCURS 3 TIMES PIC S9(05)V9(6).
022300     05  FILLER                     PIC X(08) VALUE SPACES.
022400******************************************************************
022500*           RENGLON DE IMPRESION Y CAMPOS EDITADOS               *
022600******************************************************************
022700 01  WKS-LINEA-REPORTE.
022800     05  WKS-LINEA-TEXTO            PIC X(122) VALUE SPACES.
022900     05  FILLER                     PIC X(010) VALUE SPACES.
023000 01  WKS-EDICION-AREA.
023100     05  WKS-EDICION-MONEY          PIC ZZZ,ZZZ,ZZ9.99- VALUE 0.
023200     05  WKS-EDICION-MONEY-POS      PIC ZZZ,ZZ9.99  VALUE 0.
023300     05  WKS-EDICION-PCT            PIC ZZ9.99-     VALUE 0.
023400     05  WKS-EDICION-SHARPE         PIC Z9.9999-    VALUE 0.
023500     05  WKS-EDICION-CUENTA         PIC ZZZ9        VALUE 0.
023600     05  WKS-MASCARA                PIC Z,ZZZ,ZZ9   VALUE 0.
023700     05  FILLER                     PIC X(008) VALUE SPACES.
023800******************************************************************
023900 PROCEDURE DIVISION.
024000******************************************************************
024100*               S E C C I O N    P R I N C I P A L
024200******************************************************************
024300 000-MAIN SECTION.
024400     PERFORM APERTURA-ARCHIVOS
024500     PERFORM LEE-PARAMETROS
024600     PERFORM LEE-MOSALD
024700     PERFORM ACUMULA-EQUIDAD UNTIL FIN-MOSALD
024800     PERFORM CIERRA-EQUIDAD-PENDIENTE
024900     PERFORM LEE-MOGANA
025000     PERFORM ACUMULA-TRADE-STATS UNTIL FIN-MOGANA
025100     PERFORM CALCULA-DRAWDOWN
025200     PERFORM CALCULA-RETORNO-ANUAL
025300     PERFORM CALCULA-SHARPE
025400     PERFORM CALCULA-GANANCIA-NETA
025500     PERFORM CALCULA-PROMEDIOS
025600     PERFORM IMPRIME-RESUMEN-NAV
025700     PERFORM IMPRIME-RESUMEN-TRADES
025800     PERFORM CIERRA-ARCHIVOS
025900     STOP RUN.
026000 000-MAIN-E. EXIT.
026100*----------------------------------------------------------------*
026200 APERTURA-ARCHIVOS SECTION.
026300*----------------------------------------------------------------*
026400     MOVE 'MOEST1'    TO   PROGRAMA
026500     OPEN INPUT  MOPARM-FILE MOSALD-FILE MOGANA-FILE
026600          OUTPUT MOREPT-FILE
026700
026800     IF FS-MOPARM NOT EQUAL 0
026900        MOVE 'OPEN'      TO ACCION
027000        MOVE 'MOPARM'    TO ARCHIVO
027100        CALL 'MOB1R00' USING PROGRAMA, ARCHIVO, ACCION, FS-MOPARM
027200        MOVE 91 TO RETURN-CODE
027300        DISPLAY '>>> NO SE PUDO ABRIR MOPARM <<<' UPON CONSOLE
027400        STOP RUN
027500     END-IF
027600
027700     IF FS-MOSALD NOT EQUAL 0
027800        MOVE 'OPEN'      TO ACCION
027900        MOVE 'MOSALD'    TO ARCHIVO
028000        CALL 'MOB1R00' USING PROGRAMA, ARCHIVO, ACCION, FS-MOSALD
028100        MOVE 91 TO RETURN-CODE
028200        DISPLAY '>>> NO SE PUDO ABRIR MOSALD <<<' UPON CONSOLE
028300        STOP RUN
028400     END-IF
028500
028600     IF FS-MOGANA NOT EQUAL 0
028700        MOVE 'OPEN'      TO ACCION
028800        MOVE 'MOGANA'    TO ARCHIVO
028900        CALL 'MOB1R00' USING PROGRAMA, ARCHIVO, ACCION, FS-MOGANA
029000        MOVE 91 TO RETURN-CODE
029100        DISPLAY '>>> NO SE PUDO ABRIR MOGANA <<<' UPON CONSOLE
029200        STOP RUN
029300     END-IF.
029400 APERTURA-ARCHIVOS-E. EXIT.
029500*----------------------------------------------------------------*
029600 LEE-PARAMETROS SECTION.
029700*----------------------------------------------------------------*
029800*--> TOMA DEL MISMO ARCHIVO DE CONFIG QUE USA MOPOS1 EL EFECTIVO
029900*--> FIJO Y LA TASA LIBRE DE RIESGO DE LA CORRIDA, EN VEZ DE UN
030000*--> VALOR FIJO EN WORKING STORAGE (BPM 341207-04).
030100     READ MOPARM-FILE
030200        AT END
030300           DISPLAY '>>> MOPARM VACIO <<<' UPON CONSOLE
030400           MOVE 91 TO RETURN-CODE
030500           PERFORM CIERRA-ARCHIVOS
030600           STOP RUN
030700     END-READ
030800     MOVE MOPARM-EFECTIVO-FIJO      TO WKS-FONDO-FIJO
030900     MOVE MOPARM-TASA-LIBRE-RIESGO  TO WKS-TASA-LIBRE-RIESGO.
031000 LEE-PARAMETROS-E. EXIT.
031100******************************************************************
031200*       L E C T U R A   D E L   S A L D O   D E   C I E R R E    *
031300******************************************************************
031400 LEE-MOSALD SECTION.
031500     READ MOSALD-FILE
031600        AT END
031700           MOVE 1 TO WKS-FIN-MOSALD
031800     END-READ.
031900 LEE-MOSALD-E. EXIT.
032000*----------------------------------------------------------------*
032100 ACUMULA-EQUIDAD SECTION.
032200*----------------------------------------------------------------*
032300*--> CORTE DE CONTROL POR FECHA DE CIERRE.  EL ARCHIVO VIENE EN
032400*--> ORDEN DE FECHA Y LUEGO SIMBOLO (SIN ORDENAMIENTO ADICIONAL).
032500     IF WKS-CANT-FECHAS = 0
032600        MOVE MOSALD-FECHA-CIERRE TO WKS-FECHA-ACTUAL
032700     END-IF
032800     IF MOSALD-FECHA-CIERRE NOT = WKS-FECHA-ACTUAL
032900        PERFORM GUARDA-RENGLON-EQUIDAD
033000        MOVE MOSALD-FECHA-CIERRE TO WKS-FECHA-ACTUAL
033100        MOVE 0 TO WKS-ACUM-NAV
033200        MOVE 0 TO WKS-ACUM-GAV
033300     END-IF
033400     ADD MOSALD-NAV TO WKS-ACUM-NAV
033500     ADD MOSALD-GAV TO WKS-ACUM-GAV
033600     PERFORM GUARDA-COMISION-SIMBOLO
033700     PERFORM LEE-MOSALD.
033800 ACUMULA-EQUIDAD-E. EXIT.
033900*----------------------------------------------------------------*
034000 GUARDA-RENGLON-EQUIDAD SECTION.
034100*----------------------------------------------------------------*
034200     ADD 1 TO WKS-CANT-FECHAS
034300     MOVE WKS-FECHA-ACTUAL TO WKS-EQ-FECHA (WKS-CANT-FECHAS)
034400     COMPUTE WKS-EQ-EQUITY (WKS-CANT-FECHAS) =
034500             WKS-ACUM-NAV + WKS-FONDO-FIJO
034600     COMPUTE WKS-EQ-GAV (WKS-CANT-FECHAS) =
034700             WKS-ACUM-GAV + WKS-FONDO-FIJO.
034800 GUARDA-RENGLON-EQUIDAD-E. EXIT.
034900*----------------------------------------------------------------*
035000 CIERRA-EQUIDAD-PENDIENTE SECTION.
035100*----------------------------------------------------------------*
035200     IF WKS-ACUM-NAV NOT = 0 OR WKS-ACUM-GAV NOT = 0
035300        PERFORM GUARDA-RENGLON-EQUIDAD
035400     END-IF.
035500 CIERRA-EQUIDAD-PENDIENTE-E. EXIT.
035600*----------------------------------------------------------------*
035700 GUARDA-COMISION-SIMBOLO SECTION.
035800*----------------------------------------------------------------*
035900*--> CONSERVA LA ULTIMA COMISION ACUMULADA VISTA DE CADA SIMBOLO
036000*--> PARA SUMAR LA COMISION TOTAL DE LA CORRIDA AL FINAL.
036100     MOVE 0 TO WKS-POS-ENCONTRADO-SW-LOCAL
036200     PERFORM COMPARA-SIMBOLO-VISTO VARYING WKS-SV-IDX FROM 1 BY 1
036300             UNTIL WKS-SV-IDX > WKS-CANT-SIMBOLOS-VISTOS
036400     IF WKS-POS-ENCONTRADO-SW-LOCAL = 0
036500        ADD 1 TO WKS-CANT-SIMBOLOS-VISTOS
036600        MOVE MOSALD-SIMBOLO TO
036700             WKS-SV-SIMBOLO (WKS-CANT-SIMBOLOS-VISTOS)
036800        MOVE MOSALD-COMISION-ACUM TO
036900             WKS-SV-COMISION-ULT (WKS-CANT-SIMBOLOS-VISTOS)
037000     END-IF.
037100 GUARDA-COMISION-SIMBOLO-E. EXIT.
037200*----------------------------------------------------------------*
037300 COMPARA-SIMBOLO-VISTO SECTION.
037400*----------------------------------------------------------------*
037500     IF WKS-SV-SIMBOLO (WKS-SV-IDX) = MOSALD-SIMBOLO
037600        MOVE MOSALD-COMISION-ACUM TO
037700             WKS-SV-COMISION-ULT (WKS-SV-IDX)
037800        MOVE 1 TO WKS-POS-ENCONTRADO-SW-LOCAL
037900        MOVE WKS-CANT-SIMBOLOS-VISTOS TO WKS-SV-IDX
038000     END-IF.
038100 COMPARA-SIMBOLO-VISTO-E. EXIT.
038200******************************************************************
038300*       L E C T U R A   D E   G A N A N C I A   R E A L I Z A D A
038400******************************************************************
038500 LEE-MOGANA SECTION.
038600     READ MOGANA-FILE
038700        AT END
038800           MOVE 1 TO WKS-FIN-MOGANA
038900     END-READ.
039000 LEE-MOGANA-E. EXIT.
039100*----------------------------------------------------------------*
039200 ACUMULA-TRADE-STATS SECTION.
039300*----------------------------------------------------------------*
039400     MOVE 1 TO WKS-CB-IDX
039500     PERFORM ACUMULA-CUBETA
039600     IF MOGANA-OPERACION = 'LONG'
039700        MOVE 2 TO WKS-CB-IDX
039800        PERFORM ACUMULA-CUBETA
039900     ELSE
040000        IF MOGANA-OPERACION = 'SHORT'
040100           MOVE 3 TO WKS-CB-IDX
040200           PERFORM ACUMULA-CUBETA
040300        END-IF
040400     END-IF
040500     PERFORM LEE-MOGANA.
040600 ACUMULA-TRADE-STATS-E. EXIT.
040700*----------------------------------------------------------------*
040800 ACUMULA-CUBETA SECTION.
040900*----------------------------------------------------------------*
041000     ADD 1 TO WKS-CB-CUENTA (WKS-CB-IDX)
041100     ADD MOGANA-GANANCIA-MONEY TO
041200         WKS-CB-SUMA-GANANCIA (WKS-CB-IDX)
041300     ADD MOGANA-GANANCIA-PCT TO
041400         WKS-CB-SUMA-PCT (WKS-CB-IDX)
041500     IF MOGANA-GANANCIA-PCT > 0
041600        ADD 1 TO WKS-CB-GANA-CUENTA (WKS-CB-IDX)
041700        ADD MOGANA-GANANCIA-MONEY TO
041800            WKS-CB-GANA-SUMA (WKS-CB-IDX)
041900        ADD MOGANA-GANANCIA-PCT TO
042000            WKS-CB-GANA-SUMA-PCT (WKS-CB-IDX)
042100     ELSE
042200        ADD 1 TO WKS-CB-PIERDE-CUENTA (WKS-CB-IDX)
042300        ADD MOGANA-GANANCIA-MONEY TO
042400            WKS-CB-PIERDE-SUMA (WKS-CB-IDX)
042500        ADD MOGANA-GANANCIA-PCT TO
042600            WKS-CB-PIERDE-SUMA-PCT (WKS-CB-IDX)
042700     END-IF.
042800 ACUMULA-CUBETA-E. EXIT.
042900******************************************************************
043000*       M E T R I C A S   D E   D E S E M P E N O                *
043100******************************************************************
043200 CALCULA-DRAWDOWN SECTION.
043300*--> CORREGIDO MARZO-2000: EL MAXIMO ARRANCA EN EL PRIMER
043400*--> RENGLON DE LA SERIE, NO EN CERO, PARA EVITAR UN DRAWDOWN
043500*--> ARTIFICIAL CUANDO LA EQUIDAD INICIAL ES EL MAXIMO.
043600     MOVE WKS-EQ-EQUITY (1) TO WKS-MAX-ACUM
043700     MOVE 0                TO WKS-DRAWDOWN-MAXIMO
043800     PERFORM ACUMULA-UN-DRAWDOWN VARYING WKS-J FROM 1 BY 1
043900             UNTIL WKS-J > WKS-CANT-FECHAS.
044000 CALCULA-DRAWDOWN-E. EXIT.
044100*----------------------------------------------------------------*
044200 ACUMULA-UN-DRAWDOWN SECTION.
044300*----------------------------------------------------------------*
044400     IF WKS-EQ-EQUITY (WKS-J) > WKS-MAX-ACUM
044500        MOVE WKS-EQ-EQUITY (WKS-J) TO WKS-MAX-ACUM
044600     END-IF
044700     COMPUTE WKS-DRAWDOWN-ACTUAL ROUNDED =
044800             1 - (WKS-EQ-EQUITY (WKS-J) / WKS-MAX-ACUM)
044900     IF WKS-DRAWDOWN-ACTUAL > WKS-DRAWDOWN-MAXIMO
045000        MOVE WKS-DRAWDOWN-ACTUAL TO WKS-DRAWDOWN-MAXIMO
045100     END-IF.
045200 ACUMULA-UN-DRAWDOWN-E. EXIT.
045300*----------------------------------------------------------------*
045400 CALCULA-RETORNO-ANUAL SECTION.
045500*----------------------------------------------------------------*
045600*--> F NO SE RECIBE DEL ARCHIVO DE PARAMETROS; POR ACUERDO DEL
045700*--> ANALISIS SE TOMA F = PRIMER RENGLON DE LA SERIE DE EQUIDAD.
045800     MOVE WKS-EQ-EQUITY (1)        TO WKS-FONDO-INICIAL-F
045900     MOVE WKS-EQ-EQUITY (WKS-CANT-FECHAS) TO WKS-EQUIDAD-FINAL
046000     MOVE WKS-EQ-GAV    (WKS-CANT-FECHAS) TO WKS-GAV-FINAL
046100     COMPUTE WKS-RETORNO-TOTAL ROUNDED =
046200             (WKS-EQUIDAD-FINAL - WKS-FONDO-INICIAL-F)
046300              / WKS-FONDO-INICIAL-F
046400     IF WKS-CANT-FECHAS > 0
046500        COMPUTE WKS-RETORNO-ANUAL ROUNDED =
046600           FUNCTION EXP ( (365 / WKS-CANT-FECHAS) *
046700                          FUNCTION LOG (1 + WKS-RETORNO-TOTAL) )
046800           - 1
046900     ELSE
047000        MOVE 0 TO WKS-RETORNO-ANUAL
047100     END-IF.
047200 CALCULA-RETORNO-ANUAL-E. EXIT.
047300*----------------------------------------------------------------*
047400 CALCULA-SHARPE SECTION.
047500*----------------------------------------------------------------*
047600     MOVE 0 TO WKS-SUMA-RETORNOS
047700     PERFORM ACUMULA-RETORNO-DIARIO VARYING WKS-J FROM 2 BY 1
047800             UNTIL WKS-J > WKS-CANT-FECHAS
047900     IF WKS-CANT-FECHAS > 2
048000        COMPUTE WKS-PROMEDIO-RETORNO ROUNDED =
048100                WKS-SUMA-RETORNOS / (WKS-CANT-FECHAS - 1)
048200     ELSE
048300        MOVE 0 TO WKS-PROMEDIO-RETORNO
048400     END-IF
048500
048600     MOVE 0 TO WKS-SUMA-VARIANZA
048700     PERFORM ACUMULA-VARIANZA-DIARIA VARYING WKS-J FROM 2 BY 1
048800             UNTIL WKS-J > WKS-CANT-FECHAS
048900
049000     IF WKS-CANT-FECHAS > 2
049100        COMPUTE WKS-DESV-ESTANDAR ROUNDED =
049200           FUNCTION SQRT (WKS-SUMA-VARIANZA /
049300                          (WKS-CANT-FECHAS - 2))
049400     ELSE
049500        MOVE 0 TO WKS-DESV-ESTANDAR
049600     END-IF
049700
049800     IF WKS-DESV-ESTANDAR = 0
049900        MOVE 0 TO WKS-RAZON-SHARPE
050000     ELSE
050100        COMPUTE WKS-RAZON-SHARPE ROUNDED =
050200           (WKS-RETORNO-ANUAL - WKS-TASA-LIBRE-RIESGO) /
050300           (WKS-DESV-ESTANDAR * FUNCTION SQRT (365))
050400     END-IF.
050500 CALCULA-SHARPE-E. EXIT.
050600*----------------------------------------------------------------*
050700 ACUMULA-RETORNO-DIARIO SECTION.
050800*----------------------------------------------------------------*
050900     COMPUTE WKS-RETORNO-DIARIO ROUNDED =
051000        (WKS-EQ-EQUITY (WKS-J) / WKS-EQ-EQUITY (WKS-J - 1)) - 1
051100     ADD WKS-RETORNO-DIARIO TO WKS-SUMA-RETORNOS.
051200 ACUMULA-RETORNO-DIARIO-E. EXIT.
051300*----------------------------------------------------------------*
051400 ACUMULA-VARIANZA-DIARIA SECTION.
051500*----------------------------------------------------------------*
051600     COMPUTE WKS-RETORNO-DIARIO ROUNDED =
051700        (WKS-EQ-EQUITY (WKS-J) / WKS-EQ-EQUITY (WKS-J - 1)) - 1
051800     COMPUTE WKS-SUMA-VARIANZA ROUNDED = WKS-SUMA-VARIANZA +
051900        (WKS-RETORNO-DIARIO - WKS-PROMEDIO-RETORNO) ** 2.
052000 ACUMULA-VARIANZA-DIARIA-E. EXIT.
052100*----------------------------------------------------------------*
052200 CALCULA-GANANCIA-NETA SECTION.
052300*----------------------------------------------------------------*
052400     MOVE 0 TO WKS-COMISION-TOTAL
052500     PERFORM SUMA-COMISION-SIMBOLO VARYING WKS-SV-IDX FROM 1 BY 1
052600             UNTIL WKS-SV-IDX > WKS-CANT-SIMBOLOS-VISTOS
052700
052800     COMPUTE WKS-GANANCIA-BRUTA ROUNDED =
052900             WKS-GAV-FINAL - WKS-FONDO-INICIAL-F
053000     COMPUTE WKS-GANANCIA-BRUTA-PCT ROUNDED =
053100             WKS-GANANCIA-BRUTA * 100 / WKS-FONDO-INICIAL-F
053200     COMPUTE WKS-GANANCIA-NETA ROUNDED =
053300             WKS-EQUIDAD-FINAL - WKS-FONDO-INICIAL-F
053400     COMPUTE WKS-GANANCIA-NETA-PCT ROUNDED =
053500             WKS-GANANCIA-NETA * 100 / WKS-FONDO-INICIAL-F.
053600 CALCULA-GANANCIA-NETA-E. EXIT.
053700*----------------------------------------------------------------*
053800 SUMA-COMISION-SIMBOLO SECTION.
053900*----------------------------------------------------------------*
054000     ADD WKS-SV-COMISION-ULT (WKS-SV-IDX) TO WKS-COMISION-TOTAL.
054100 SUMA-COMISION-SIMBOLO-E. EXIT.
054200*----------------------------------------------------------------*
054300 CALCULA-PROMEDIOS SECTION.
054400*----------------------------------------------------------------*
054500     PERFORM PROMEDIA-UNA-CUBETA VARYING WKS-CB-IDX FROM 1 BY 1
054600             UNTIL WKS-CB-IDX > 3.
054700 CALCULA-PROMEDIOS-E. EXIT.
054800*----------------------------------------------------------------*
054900 PROMEDIA-UNA-CUBETA SECTION.
055000*----------------------------------------------------------------*
055100     IF WKS-CB-CUENTA (WKS-CB-IDX) > 0
055200        COMPUTE WKS-CB-SUMA-GANANCIA (WKS-CB-IDX) ROUNDED =
055300           WKS-CB-SUMA-GANANCIA (WKS-CB-IDX) /
055400           WKS-CB-CUENTA (WKS-CB-IDX)
055500        COMPUTE WKS-CB-SUMA-PCT (WKS-CB-IDX) ROUNDED =
055600           WKS-CB-SUMA-PCT (WKS-CB-IDX) /
055700           WKS-CB-CUENTA (WKS-CB-IDX)
055800     END-IF
055900     IF WKS-CB-GANA-CUENTA (WKS-CB-IDX) > 0
056000        COMPUTE WKS-CB-GANA-SUMA (WKS-CB-IDX) ROUNDED =
056100           WKS-CB-GANA-SUMA (WKS-CB-IDX) /
056200           WKS-CB-GANA-CUENTA (WKS-CB-IDX)
056300        COMPUTE WKS-CB-GANA-SUMA-PCT (WKS-CB-IDX) ROUNDED =
056400           WKS-CB-GANA-SUMA-PCT (WKS-CB-IDX) /
056500           WKS-CB-GANA-CUENTA (WKS-CB-IDX)
056600     END-IF
056700     IF WKS-CB-PIERDE-CUENTA (WKS-CB-IDX) > 0
056800        COMPUTE WKS-CB-PIERDE-SUMA (WKS-CB-IDX) ROUNDED =
056900           WKS-CB-PIERDE-SUMA (WKS-CB-IDX) /
057000           WKS-CB-PIERDE-CUENTA (WKS-CB-IDX)
057100        COMPUTE WKS-CB-PIERDE-SUMA-PCT (WKS-CB-IDX) ROUNDED =
057200           WKS-CB-PIERDE-SUMA-PCT (WKS-CB-IDX) /
057300           WKS-CB-PIERDE-CUENTA (WKS-CB-IDX)
057400     END-IF.
057500 PROMEDIA-UNA-CUBETA-E. EXIT.
057600******************************************************************
057700*       I M P R E S I O N   D E L   R E S U M E N   D E   N A V  *
057800******************************************************************
057900 IMPRIME-RESUMEN-NAV SECTION.
058000     MOVE WKS-FONDO-INICIAL-F TO WKS-EDICION-MONEY-POS
058100     STRING 'INITIAL CAPITAL        ' WKS-EDICION-MONEY-POS
058200            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
058300     PERFORM ESCRIBE-LINEA
058400
058500     MOVE WKS-EQUIDAD-FINAL TO WKS-EDICION-MONEY-POS
058600     STRING 'ENDING CAPITAL         ' WKS-EDICION-MONEY-POS
058700            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
058800     PERFORM ESCRIBE-LINEA
058900
059000     STRING 'TRADE START            ' WKS-EQ-FECHA (1)
059100            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
059200     PERFORM ESCRIBE-LINEA
059300
059400     STRING 'TRADE END              '
059500            WKS-EQ-FECHA (WKS-CANT-FECHAS)
059600            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
059700     PERFORM ESCRIBE-LINEA
059800
059900     MOVE WKS-CANT-FECHAS TO WKS-EDICION-CUENTA
060000     STRING 'TRADE DAYS             ' WKS-EDICION-CUENTA
060100            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
060200     PERFORM ESCRIBE-LINEA
060300
060400     MOVE WKS-GANANCIA-BRUTA TO WKS-EDICION-MONEY
060500     STRING 'GROSS PROFIT           ' WKS-EDICION-MONEY
060600            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
060700     PERFORM ESCRIBE-LINEA
060800
060900     MOVE WKS-GANANCIA-BRUTA-PCT TO WKS-EDICION-PCT
061000     STRING 'GROSS PROFIT PCT       ' WKS-EDICION-PCT
061100            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
061200     PERFORM ESCRIBE-LINEA
061300
061400     MOVE WKS-GANANCIA-NETA TO WKS-EDICION-MONEY
061500     STRING 'NET PROFIT             ' WKS-EDICION-MONEY
061600            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
061700     PERFORM ESCRIBE-LINEA
061800
061900     MOVE WKS-GANANCIA-NETA-PCT TO WKS-EDICION-PCT
062000     STRING 'NET PROFIT PCT         ' WKS-EDICION-PCT
062100            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
062200     PERFORM ESCRIBE-LINEA
062300
062400     COMPUTE WKS-EDICION-PCT = WKS-DRAWDOWN-MAXIMO * 100
062500     STRING 'MAX DRAWDOWN PCT       ' WKS-EDICION-PCT
062600            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
062700     PERFORM ESCRIBE-LINEA
062800
062900     COMPUTE WKS-EDICION-PCT = WKS-RETORNO-ANUAL * 100
063000     STRING 'ANNUAL RETURN PCT      ' WKS-EDICION-PCT
063100            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
063200     PERFORM ESCRIBE-LINEA
063300
063400     MOVE WKS-RAZON-SHARPE TO WKS-EDICION-SHARPE
063500     STRING 'SHARPE RATIO           ' WKS-EDICION-SHARPE
063600            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
063700     PERFORM ESCRIBE-LINEA
063800
063900     MOVE WKS-COMISION-TOTAL TO WKS-EDICION-MONEY-POS
064000     STRING 'TRADING FEE            ' WKS-EDICION-MONEY-POS
064100            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
064200     PERFORM ESCRIBE-LINEA.
064300 IMPRIME-RESUMEN-NAV-E. EXIT.
064400******************************************************************
064500*     I M P R E S I O N   D E L   R E S U M E N   D E   O P S    *
064600******************************************************************
064700 IMPRIME-RESUMEN-TRADES SECTION.
064800     MOVE SPACES TO WKS-LINEA-REPORTE
064900     STRING 'TOTAL TRADES                 ALL        LONG'
065000            '       SHORT'
065100            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
065200     PERFORM ESCRIBE-LINEA
065300
065400     MOVE WKS-CB-CUENTA (1) TO WKS-EDICION-CUENTA
065500     MOVE WKS-EDICION-CUENTA TO WKS-LINEA-REPORTE (25:4)
065600     MOVE WKS-CB-CUENTA (2) TO WKS-EDICION-CUENTA
065700     MOVE WKS-EDICION-CUENTA TO WKS-LINEA-REPORTE (36:4)
065800     MOVE WKS-CB-CUENTA (3) TO WKS-EDICION-CUENTA
065900     MOVE WKS-EDICION-CUENTA TO WKS-LINEA-REPORTE (48:4)
066000     MOVE SPACES TO WKS-LINEA-REPORTE (1:24)
066100     MOVE 'TOTAL TRADES            ' TO WKS-LINEA-REPORTE (1:24)
066200     PERFORM ESCRIBE-LINEA
066300
066400     MOVE 'AVG PROFIT/LOSS         ' TO WKS-PARM-ETIQUETA
066500     MOVE WKS-CB-SUMA-GANANCIA (1)   TO WKS-PARM-MONEY-1
066600     MOVE WKS-CB-SUMA-GANANCIA (2)   TO WKS-PARM-MONEY-2
066700     MOVE WKS-CB-SUMA-GANANCIA (3)   TO WKS-PARM-MONEY-3
066800     PERFORM IMPRIME-RENGLON-CUBETA-MONEY
066900
067000     MOVE 'AVG PROFIT/LOSS PCT     '  TO WKS-PARM-ETIQUETA
067100     MOVE WKS-CB-SUMA-PCT (1)        TO WKS-PARM-PCT-1
067200     MOVE WKS-CB-SUMA-PCT (2)        TO WKS-PARM-PCT-2
067300     MOVE WKS-CB-SUMA-PCT (3)        TO WKS-PARM-PCT-3
067400     PERFORM IMPRIME-RENGLON-CUBETA-PCT
067500
067600     MOVE SPACES TO WKS-LINEA-REPORTE
067700     MOVE 'WINNING TRADES          ' TO WKS-LINEA-REPORTE (1:24)
067800     MOVE WKS-CB-GANA-CUENTA (1) TO WKS-EDICION-CUENTA
067900     MOVE WKS-EDICION-CUENTA TO WKS-LINEA-REPORTE (25:4)
068000     MOVE WKS-CB-GANA-CUENTA (2) TO WKS-EDICION-CUENTA
068100     MOVE WKS-EDICION-CUENTA TO WKS-LINEA-REPORTE (36:4)
068200     MOVE WKS-CB-GANA-CUENTA (3) TO WKS-EDICION-CUENTA
068300     MOVE WKS-EDICION-CUENTA TO WKS-LINEA-REPORTE (48:4)
068400     PERFORM ESCRIBE-LINEA
068500
068600     MOVE 1 TO WKS-PARM-IDX
068700     PERFORM CALCULA-PCT-CUBETA
068800     MOVE 2 TO WKS-PARM-IDX
068900     PERFORM CALCULA-PCT-CUBETA
069000     MOVE 3 TO WKS-PARM-IDX
069100     PERFORM CALCULA-PCT-CUBETA
069200
069300     MOVE 'WINNING TRADES PCT      '  TO WKS-PARM-ETIQUETA
069400     MOVE WKS-CB-GANA-PCT-TMP (1)     TO WKS-PARM-PCT-1
069500     MOVE WKS-CB-GANA-PCT-TMP (2)     TO WKS-PARM-PCT-2
069600     MOVE WKS-CB-GANA-PCT-TMP (3)     TO WKS-PARM-PCT-3
069700     PERFORM IMPRIME-RENGLON-CUBETA-PCT
069800
069900     MOVE 'WINNING AVG PROFIT      '  TO WKS-PARM-ETIQUETA
070000     MOVE WKS-CB-GANA-SUMA (1)        TO WKS-PARM-MONEY-1
070100     MOVE WKS-CB-GANA-SUMA (2)        TO WKS-PARM-MONEY-2
070200     MOVE WKS-CB-GANA-SUMA (3)        TO WKS-PARM-MONEY-3
070300     PERFORM IMPRIME-RENGLON-CUBETA-MONEY
070400
070500     MOVE 'WINNING AVG PROFIT PCT  '  TO WKS-PARM-ETIQUETA
070600     MOVE WKS-CB-GANA-SUMA-PCT (1)    TO WKS-PARM-PCT-1
070700     MOVE WKS-CB-GANA-SUMA-PCT (2)    TO WKS-PARM-PCT-2
070800     MOVE WKS-CB-GANA-SUMA-PCT (3)    TO WKS-PARM-PCT-3
070900     PERFORM IMPRIME-RENGLON-CUBETA-PCT
071000
071100     MOVE SPACES TO WKS-LINEA-REPORTE
071200     MOVE 'LOSSING TRADES          ' TO WKS-LINEA-REPORTE (1:24)
071300     MOVE WKS-CB-PIERDE-CUENTA (1) TO WKS-EDICION-CUENTA
071400     MOVE WKS-EDICION-CUENTA TO WKS-LINEA-REPORTE (25:4)
071500     MOVE WKS-CB-PIERDE-CUENTA (2) TO WKS-EDICION-CUENTA
071600     MOVE WKS-EDICION-CUENTA TO WKS-LINEA-REPORTE (36:4)
071700     MOVE WKS-CB-PIERDE-CUENTA (3) TO WKS-EDICION-CUENTA
071800     MOVE WKS-EDICION-CUENTA TO WKS-LINEA-REPORTE (48:4)
071900     PERFORM ESCRIBE-LINEA
072000
072100     MOVE 'LOSSING TRADES PCT      '  TO WKS-PARM-ETIQUETA
072200     MOVE WKS-CB-PIERDE-PCT-TMP (1)   TO WKS-PARM-PCT-1
072300     MOVE WKS-CB-PIERDE-PCT-TMP (2)   TO WKS-PARM-PCT-2
072400     MOVE WKS-CB-PIERDE-PCT-TMP (3)   TO WKS-PARM-PCT-3
072500     PERFORM IMPRIME-RENGLON-CUBETA-PCT
072600
072700     MOVE 'LOSSING AVG PROFIT      '  TO WKS-PARM-ETIQUETA
072800     MOVE WKS-CB-PIERDE-SUMA (1)      TO WKS-PARM-MONEY-1
072900     MOVE WKS-CB-PIERDE-SUMA (2)      TO WKS-PARM-MONEY-2
073000     MOVE WKS-CB-PIERDE-SUMA (3)      TO WKS-PARM-MONEY-3
073100     PERFORM IMPRIME-RENGLON-CUBETA-MONEY
073200
073300     MOVE 'LOSSING AVG PROFIT PCT  '  TO WKS-PARM-ETIQUETA
073400     MOVE WKS-CB-PIERDE-SUMA-PCT (1)  TO WKS-PARM-PCT-1
073500     MOVE WKS-CB-PIERDE-SUMA-PCT (2)  TO WKS-PARM-PCT-2
073600     MOVE WKS-CB-PIERDE-SUMA-PCT (3)  TO WKS-PARM-PCT-3
073700     PERFORM IMPRIME-RENGLON-CUBETA-PCT.
073800 IMPRIME-RESUMEN-TRADES-E. EXIT.
073900*----------------------------------------------------------------*
074000 CALCULA-PCT-CUBETA SECTION.
074100*----------------------------------------------------------------*
074200     IF WKS-CB-CUENTA (WKS-PARM-IDX) > 0
074300        COMPUTE WKS-CB-GANA-PCT-TMP (WKS-PARM-IDX) ROUNDED =
074400           WKS-CB-GANA-CUENTA (WKS-PARM-IDX) * 100 /
074500           WKS-CB-CUENTA (WKS-PARM-IDX)
074600        COMPUTE WKS-CB-PIERDE-PCT-TMP (WKS-PARM-IDX) ROUNDED =
074700           WKS-CB-PIERDE-CUENTA (WKS-PARM-IDX) * 100 /
074800           WKS-CB-CUENTA (WKS-PARM-IDX)
074900     ELSE
075000        MOVE 0 TO WKS-CB-GANA-PCT-TMP (WKS-PARM-IDX)
075100        MOVE 0 TO WKS-CB-PIERDE-PCT-TMP (WKS-PARM-IDX)
075200     END-IF.
075300 CALCULA-PCT-CUBETA-E. EXIT.
075400*----------------------------------------------------------------*
075500 IMPRIME-RENGLON-CUBETA-MONEY SECTION.
075600*----------------------------------------------------------------*
075700     MOVE SPACES TO WKS-LINEA-REPORTE
075800     MOVE WKS-PARM-ETIQUETA TO WKS-LINEA-REPORTE (1:24)
075900     MOVE WKS-PARM-MONEY-1 TO WKS-EDICION-MONEY
076000     MOVE WKS-EDICION-MONEY TO WKS-LINEA-REPORTE (25:14)
076100     MOVE WKS-PARM-MONEY-2 TO WKS-EDICION-MONEY
076200     MOVE WKS-EDICION-MONEY TO WKS-LINEA-REPORTE (42:14)
076300     MOVE WKS-PARM-MONEY-3 TO WKS-EDICION-MONEY
076400     MOVE WKS-EDICION-MONEY TO WKS-LINEA-REPORTE (59:14)
076500     PERFORM ESCRIBE-LINEA.
076600 IMPRIME-RENGLON-CUBETA-MONEY-E. EXIT.
076700*----------------------------------------------------------------*
076800 IMPRIME-RENGLON-CUBETA-PCT SECTION.
076900*----------------------------------------------------------------*
077000     MOVE SPACES TO WKS-LINEA-REPORTE
077100     MOVE WKS-PARM-ETIQUETA TO WKS-LINEA-REPORTE (1:24)
077200     MOVE WKS-PARM-PCT-1 TO WKS-EDICION-PCT
077300     MOVE WKS-EDICION-PCT TO WKS-LINEA-REPORTE (25:7)
077400     MOVE WKS-PARM-PCT-2 TO WKS-EDICION-PCT
077500     MOVE WKS-EDICION-PCT TO WKS-LINEA-REPORTE (36:7)
077600     MOVE WKS-PARM-PCT-3 TO WKS-EDICION-PCT
077700     MOVE WKS-EDICION-PCT TO WKS-LINEA-REPORTE (48:7)
077800     PERFORM ESCRIBE-LINEA.
077900 IMPRIME-RENGLON-CUBETA-PCT-E. EXIT.
078000******************************************************************
078100 ESCRIBE-LINEA SECTION.
078200     MOVE WKS-LINEA-REPORTE TO MOREPT-RECORD
078300     WRITE MOREPT-RECORD
078400     MOVE SPACES TO WKS-LINEA-REPORTE
078500     IF FS-MOREPT NOT = 0
078600        DISPLAY 'ERROR AL GRABAR MOREPT, STATUS: ' FS-MOREPT
078700                UPON CONSOLE
078800     END-IF.
078900 ESCRIBE-LINEA-E. EXIT.
079000*----------------------------------------------------------------*
079100 CIERRA-ARCHIVOS SECTION.
079200*----------------------------------------------------------------*
079300     CLOSE MOPARM-FILE MOSALD-FILE MOGANA-FILE MOREPT-FILE.
079400 CIERRA-ARCHIVOS-E. EXIT.
