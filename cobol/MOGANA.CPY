000100******************************************************************
000200*  MOGANA   -  RENGLON DE GANANCIA REALIZADA POR CIERRE DE       *
000300*              POSICION (PROFIT-LOG, LINE SEQUENTIAL, SALIDA)    *
000400*              UN RENGLON POR CADA CLOSE O COVER EJECUTADO       *
000500******************************************************************
000600 01  MOGANA-RECORD.
000700     05  MOGANA-FECHA-OPERACION    PIC X(10).
000800     05  MOGANA-SIMBOLO            PIC X(08).
000900     05  MOGANA-MONTO              PIC S9(9)V9(6).
001000     05  MOGANA-PRECIO-SALIDA      PIC S9(9)V9(6).
001100     05  MOGANA-PRECIO-ENTRADA     PIC S9(9)V9(6).
001200     05  MOGANA-GANANCIA-MONEY     PIC S9(11)V9(6).
001300     05  MOGANA-GANANCIA-PUNTOS    PIC S9(11)V9(6).
001400     05  MOGANA-GANANCIA-PCT       PIC S9(7)V9(6).
001500     05  MOGANA-OPERACION          PIC X(08).
001600     05  FILLER                    PIC X(12).
