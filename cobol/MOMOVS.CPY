000100******************************************************************
000200*  MOMOVS   -  RENGLON DE INSTRUCCION DE OPERACION (TRADES-IN)  *
000300*              ARCHIVO LINE SEQUENTIAL, PRE-ORDENADO ASCENDENTE  *
000400*              POR FECHA-OPERACION                               *
000500******************************************************************
000600 01  MOMOVS-RECORD.
000700     05  MOMOVS-FECHA-OPERACION    PIC X(10).
000800     05  MOMOVS-SIMBOLO            PIC X(08).
000900     05  MOMOVS-ACCION             PIC X(08).
001000         88  MOMOVS-ES-LONG                   VALUE 'LONG'.
001100         88  MOMOVS-ES-SHORT                  VALUE 'SHORT'.
001200         88  MOMOVS-ES-CLOSE                  VALUE 'CLOSE'.
001300         88  MOMOVS-ES-COVER                  VALUE 'COVER'.
001400         88  MOMOVS-ES-ALLOC                  VALUE 'ALLOC'.
001500         88  MOMOVS-ES-ENDDAY                 VALUE 'ENDDAY'.
001600     05  MOMOVS-MONTO              PIC S9(9)V9(6).
001700     05  MOMOVS-PRECIO             PIC S9(9)V9(6).
001800     05  MOMOVS-EXPOSICION         PIC S9(1)V9(6).
001900     05  MOMOVS-NOTAS              PIC X(20).
002000     05  FILLER                    PIC X(17).
