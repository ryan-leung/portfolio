000100******************************************************************
000200*  MOPARM   -  PARAMETROS DE LA MESA DE OPERACIONES BURSATILES   *
000300*              (ARCHIVO DE CONFIGURACION, LINE SEQUENTIAL)       *
000400*-----------------------------------------------------------------
000500*  REGISTRO 1  (UNICO)  : MOPARM-HEADER-REC - FONDOS Y TASAS     *
000600*  REGISTROS 2..N+1     : MOPARM-SYMBOL-REC  - UNO POR SIMBOLO   *
000700*              (REDEFINE AL HEADER, MISMA AREA FISICA)           *
000800******************************************************************
000900 01  MOPARM-HEADER-REC.
001000     05  MOPARM-FONDO-INICIAL      PIC S9(11)V9(6).
001100     05  MOPARM-COMISION-TASA      PIC S9(1)V9(6).
001200     05  MOPARM-EFECTIVO-FIJO      PIC S9(11)V9(6).
001300     05  MOPARM-TASA-LIBRE-RIESGO  PIC S9(1)V9(6).
001400     05  MOPARM-CANT-SIMBOLOS      PIC 9(02).
001500     05  FILLER                    PIC X(30).
001600 01  MOPARM-SYMBOL-REC REDEFINES MOPARM-HEADER-REC.
001700     05  MOPARM-SIMBOLO            PIC X(08).
001800     05  MOPARM-ASIGNACION         PIC S9(1)V9(6).
001900     05  FILLER                    PIC X(65).
