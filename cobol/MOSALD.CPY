000100******************************************************************
000200*  MOSALD   -  RENGLON DE SALDO DE CIERRE POR SIMBOLO            *
000300*              (BALANCE-LOG, LINE SEQUENTIAL, SALIDA)            *
000400*              UN RENGLON POR SIMBOLO EN CADA ENDDAY             *
000500******************************************************************
000600 01  MOSALD-RECORD.
000700     05  MOSALD-FECHA-CIERRE       PIC X(10).
000800     05  MOSALD-SIMBOLO            PIC X(08).
000900     05  MOSALD-FONDO              PIC S9(11)V9(6).
001000     05  MOSALD-MONTO              PIC S9(9)V9(6).
001100     05  MOSALD-EXPOSICION-ESTRAT  PIC S9(1)V9(6).
001200     05  MOSALD-COMISION-ACUM      PIC S9(11)V9(6).
001300     05  MOSALD-TASA-BASE          PIC S9(3)V9(6).
001400     05  MOSALD-PRECIO             PIC S9(9)V9(6).
001500     05  MOSALD-GAV                PIC S9(11)V9(6).
001600     05  MOSALD-NAV                PIC S9(11)V9(6).
001700     05  MOSALD-EXPOSICION-REAL    PIC S9(3)V9(6).
001800     05  FILLER                    PIC X(09).
