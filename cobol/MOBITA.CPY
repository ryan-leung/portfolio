000100******************************************************************
000200*  MOBITA   -  RENGLON DE BITACORA DE OPERACIONES EJECUTADAS    *
000300*              (TRADE-LOG, LINE SEQUENTIAL, SALIDA)              *
000400******************************************************************
000500 01  MOBITA-RECORD.
000600     05  MOBITA-FECHA-OPERACION    PIC X(10).
000700     05  MOBITA-SIMBOLO            PIC X(08).
000800     05  MOBITA-MONTO              PIC S9(9)V9(6).
000900     05  MOBITA-COMISION           PIC S9(11)V9(6).
001000     05  MOBITA-PRECIO             PIC S9(9)V9(6).
001100     05  MOBITA-OPERACION          PIC X(08).
001200     05  MOBITA-NOTAS              PIC X(20).
001300     05  FILLER                    PIC X(07).
