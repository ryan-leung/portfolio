000100******************************************************************
000200* FECHA       : 14/05/1989                                       *
000300* PROGRAMADOR : HUGO ALBERTO SICAN LOPEZ (HASL)                  *
000400* APLICACION  : MESA DE OPERACIONES BURSATILES                   *
000500* PROGRAMA    : MOB1C010                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MOTOR DE POSICIONES Y ASIGNACIONES.  LEE LOS     *
000800*             : PARAMETROS DE FONDO POR SIMBOLO, LEE EL ARCHIVO  *
000900*             : DE INSTRUCCIONES DE OPERACION EN ORDEN DE FECHA  *
001000*             : Y MANTIENE, POR SIMBOLO, EL FONDO, EL INVENTARIO *
001100*             : A COSTO PROMEDIO PONDERADO Y LA COMISION ACUMU-  *
001200*             : LADA.  ESCRIBE LA BITACORA DE OPERACIONES, LA    *
001300*             : BITACORA DE GANANCIA REALIZADA Y EL SALDO DE     *
001400*             : CIERRE DE CADA SIMBOLO EN CADA ENDDAY.           *
001500* ARCHIVOS    : MOPARM=E,MOMOVS=E,MOBITA=S,MOGANA=S,MOSALD=S     *
001600* ACCION (ES) : UNICA, CORRIDA COMPLETA POR LOTE                 *
001700* INSTALADO   : 22/07/1989                                      *
001800* BPM/RATIONAL: 341207                                           *
001900* NOMBRE      : MANTENIMIENTO MOTOR DE POSICIONES                *
002000******************************************************************
002100*        L O G    D E   M O D I F I C A C I O N E S             *
002200******************************************************************
002300*  FECHA       PROGRAMADOR        DESCRIPCION                    *
002400*  ----------  -----------------  ------------------------------*
002500*  14/05/1989  HASL               VERSION ORIGINAL.  SOLO LONG/  *CR140589
002600*                                 SHORT/CLOSE/COVER, SIN ALLOC.  *CR140589
002700*  03/11/1990  HASL               SE AGREGA LA SECCION DEL MOTOR *CR031190
002800*                                 DE ASIGNACIONES (ALLOC).       *CR031190
002900*  19/02/1992  RMSC               SE AGREGA TOLERANCIA 0.000001  *CR190292
003000*                                 A LAS COMPARACIONES DE EXPOSI- *CR190292
003100*                                 CION PARA EVITAR OPERACIONES   *CR190292
003200*                                 ESPURIAS POR REDONDEO.         *CR190292
003300*  08/08/1994  RMSC               SE AGREGA VALIDACION DE MONTO  *CR080894
003400*                                 Y PRECIO MAYOR A CERO; RENGLON *CR080894
003500*                                 INVALIDO SE RECHAZA Y CONTINUA *CR080894
003600*                                 EL LOTE (BPM 341207).          *CR080894
003700*  30/01/1996  HASL               SE AGREGA EL RENGLON CRUDO EN  *CR300196
003800*                                 WORKING STORAGE PARA EL DESPLE-*CR300196
003900*                                 GADO DE RENGLONES RECHAZADOS.  *CR300196
004000*  21/09/1998  CFGP               REVISION DE AMPLIACION DE      *CR210998
004100*                                 SIGLO (AAAA) EN LOS CAMPOS DE  *CR210998
004200*                                 FECHA DE TEXTO; NO SE REQUIRIO *CR210998
004300*                                 CAMBIO, LA FECHA YA SE MANEJA  *CR210998
004400*                                 COMO TEXTO AAAA-MM-DD.         *CR210998
004500*  17/03/2000  CFGP               SE CORRIGE EL CALCULO DE LA    *CR170300
004600*                                 EXPOSICION REALIZADA CUANDO EL *CR170300
004700*                                 NAV DE LA POSICION ES NEGATIVO.*CR170300
004800*  05/06/2003  EDRD               SE AGREGA LA BUSQUEDA DE SIMBO-*CR050603
004900*                                 LO POR AREA REDEFINIDA PARA    *CR050603
005000*                                 ACELERAR LOTES DE MUCHOS       *CR050603
005100*                                 SIMBOLOS (BPM 341207-03).      *CR050603
005200*  11/10/2009  EDRD               SE AMPLIA LA TOLERANCIA DE     *CR111009
005300*                                 SUFICIENCIA DE SALIDA A 1E-6   *CR111009
005400*                                 EN CLOSE Y COVER DIRECTOS.     *CR111009
005500*  12/04/2011  EDRD               SE QUITAN DE ESTE PROGRAMA LOS *CR120411
005600*                                 CAMPOS EFECTIVO-FIJO Y TASA-   *CR120411
005700*                                 LIBRE-RIESGO; NO SE USABAN AQUI*CR120411
005800*                                 (VER MOEST1, BPM 341207-04).   *CR120411
005900******************************************************************
006000 IDENTIFICATION DIVISION.
006100 PROGRAM-ID.   MOPOS1.
006200 AUTHOR.       HUGO ALBERTO SICAN LOPEZ.
006300 INSTALLATION. MESA DE OPERACIONES BURSATILES.
006400 DATE-WRITTEN. 14/05/89.
006500 DATE-COMPILED.
006600 SECURITY.     CONFIDENCIAL - SOLO USO INTERNO.
006700******************************************************************
006800 ENVIRONMENT DIVISION.
006900******************************************************************
007000 CONFIGURATION SECTION.
007100 SPECIAL-NAMES.
007200     CLASS WKS-CLASE-LADO IS 'Y' 'N'.
007300     WKS-SW-01 IS UPSI-0.
007400*
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700*              A R C H I V O S   D E   E N T R A D A
007800     SELECT MOPARM-FILE ASSIGN TO MOPARM
007900            ORGANIZATION IS LINE SEQUENTIAL
008000            FILE STATUS  IS FS-MOPARM.
008100*
008200     SELECT MOMOVS-FILE ASSIGN TO MOMOVS
008300            ORGANIZATION IS LINE SEQUENTIAL
008400            FILE STATUS  IS FS-MOMOVS.
008500*              A R C H I V O S   D E   S A L I D A
008600     SELECT MOBITA-FILE ASSIGN TO MOBITA
008700            ORGANIZATION IS LINE SEQUENTIAL
008800            FILE STATUS  IS FS-MOBITA.
008900*
009000     SELECT MOGANA-FILE ASSIGN TO MOGANA
009100            ORGANIZATION IS LINE SEQUENTIAL
009200            FILE STATUS  IS FS-MOGANA.
009300*
009400     SELECT MOSALD-FILE ASSIGN TO MOSALD
009500            ORGANIZATION IS LINE SEQUENTIAL
009600            FILE STATUS  IS FS-MOSALD.
009700******************************************************************
009800 DATA DIVISION.
009900******************************************************************
010000 FILE SECTION.
010100*      PARAMETROS DE FONDO Y ASIGNACION POR SIMBOLO
010200 FD  MOPARM-FILE.
010300     COPY MOPARM.
010400*      INSTRUCCIONES DE OPERACION, ORDEN ASCENDENTE DE FECHA
010500 FD  MOMOVS-FILE.
010600     COPY MOMOVS.
010700 01  MOMOVS-LINEA-CRUDA REDEFINES MOMOVS-RECORD PIC X(100).
010800*      BITACORA DE OPERACIONES EJECUTADAS
010900 FD  MOBITA-FILE.
011000     COPY MOBITA.
011100*      BITACORA DE GANANCIA REALIZADA
011200 FD  MOGANA-FILE.
011300     COPY MOGANA.
011400*      SALDO DE CIERRE POR SIMBOLO EN CADA ENDDAY
011500 FD  MOSALD-FILE.
011600     COPY MOSALD.
011700******************************************************************
011800 WORKING-STORAGE SECTION.
011900******************************************************************
012000*           RECURSOS RUTINAS FS Y VALIDACION FILE-STATUS         *
012100******************************************************************
012200 01  WKS-FS-STATUS.
012300     05  FS-MOPARM                 PIC X(02) VALUE SPACES.
012400     05  FS-MOMOVS                 PIC X(02) VALUE SPACES.
012500     05  FS-MOBITA                 PIC X(02) VALUE SPACES.
012600     05  FS-MOGANA                 PIC X(02) VALUE SPACES.
012700     05  FS-MOSALD                 PIC X(02) VALUE SPACES.
012800     05  PROGRAMA                  PIC X(08) VALUE SPACES.
012900     05  ARCHIVO                   PIC X(08) VALUE SPACES.
013000     05  ACCION                    PIC X(10) VALUE SPACES.
013100     05  FILLER                    PIC X(10) VALUE SPACES.
013200******************************************************************
013300*           FLAGS DE FIN DE ARCHIVO Y DE VALIDACION              *
013400******************************************************************
013500 01  WKS-FLAGS.
013600     05  WKS-FIN-MOMOVS             PIC 9(01) COMP VALUE 0.
013700         88  FIN-MOMOVS                        VALUE 1.
013800     05  WKS-MOMOVS-VALIDO-SW       PIC 9(01) COMP VALUE 0.
013900         88  MOMOVS-ES-VALIDO                  VALUE 1.
014000     05  WKS-POS-ENCONTRADO-SW      PIC 9(01) COMP VALUE 0.
014100         88  POS-ENCONTRADA                    VALUE 1.
014200     05  WKS-ES-SALIDA-TOTAL-SW     PIC 9(01) COMP VALUE 0.
014300         88  ES-SALIDA-TOTAL                   VALUE 1.
014400     05  FILLER                     PIC X(10) VALUE SPACES.
014500******************************************************************
014600*           PARAMETROS DE CORRIDA (LEIDOS DE MOPARM)             *
014700******************************************************************
014800 01  WKS-PARAMETROS.
014900     05  WKS-FONDO-INICIAL          PIC S9(11)V9(6) VALUE 0.
015000     05  WKS-COMISION-TASA          PIC S9(1)V9(6)  VALUE 0.
015100     05  WKS-CANT-SIMBOLOS          PIC S9(4) COMP  VALUE 0.
015200     05  FILLER                     PIC X(10) VALUE SPACES.
015300******************************************************************
015400*           TABLA DE POSICIONES POR SIMBOLO (MAX 20)             *
015500******************************************************************
015600 01  WKS-POSICIONES.
015700     05  WKS-POS-TABLA OCCURS 20 TIMES INDEXED BY WKS-POS-IDX.
015800         10  WKS-POS-SIMBOLO            PIC X(08).
015900         10  WKS-POS-EXPOSICION-ESTRAT  PIC S9(1)V9(6).
016000         10  WKS-POS-TASA-BASE          PIC S9(3)V9(6).
016100         10  WKS-POS-FONDO              PIC S9(11)V9(6).
016200         10  WKS-POS-COMISION-ACUM      PIC S9(11)V9(6).
016300         10  WKS-POS-INV-MONTO          PIC S9(9)V9(6).
016400         10  WKS-POS-INV-PRECIO-PROM    PIC S9(9)V9(6).
016500         10  WKS-POS-INV-ES-LONG        PIC X(01).
016600         10  FILLER                     PIC X(10).
016700 01  WKS-POS-SYMBOLS-R REDEFINES WKS-POSICIONES.
016800     05  WKS-POS-ENTRY-R OCCURS 20 TIMES.
016900         10  WKS-POS-SIMBOLO-SOLO       PIC X(08).
017000         10  FILLER                     PIC X(91).
017100******************************************************************
017200*           AREA DE TRABAJO DEL MOTOR DE INVENTARIO              *
017300******************************************************************
017400 01  WKS-INVENTARIO-WORK.
017500     05  WKS-MONTO-OPERACION        PIC S9(9)V9(6) VALUE 0.
017600     05  WKS-LADO-DESEADO           PIC X(01)      VALUE 'N'.
017700     05  WKS-NOTIONAL               PIC S9(11)V9(6) VALUE 0.
017800     05  WKS-COMISION-CALC          PIC S9(11)V9(6) VALUE 0.
017900     05  WKS-PRECIO-ENTRADA         PIC S9(9)V9(6)  VALUE 0.
018000     05  WKS-GANANCIA-PCT           PIC S9(7)V9(6)  VALUE 0.
018100     05  WKS-GANANCIA-PUNTOS        PIC S9(11)V9(6) VALUE 0.
018200     05  WKS-GANANCIA-MONEY         PIC S9(11)V9(6) VALUE 0.
018300     05  WKS-MONTO-SIGNED           PIC S9(9)V9(6)  VALUE 0.
018400     05  WKS-EXPO-REAL              PIC S9(3)V9(6)  VALUE 0.
018500     05  WKS-NAV-ACTUAL             PIC S9(11)V9(6) VALUE 0.
018600     05  WKS-GAV-CALC               PIC S9(11)V9(6) VALUE 0.
018700     05  WKS-NAV-CALC               PIC S9(11)V9(6) VALUE 0.
018800     05  WKS-EXPO-ANTERIOR          PIC S9(1)V9(6)  VALUE 0.
018900     05  WKS-EXPO-NUEVA             PIC S9(1)V9(6)  VALUE 0.
019000     05  WKS-EXPO-DIF               PIC S9(3)V9(6)  VALUE 0.
019100     05  WKS-CANTIDAD-ALLOC         PIC S9(9)V9(6)  VALUE 0.
019200     05  FILLER                     PIC X(10)       VALUE SPACES.
019300******************************************************************
019400*           FECHA DE PROCESO (DESGLOSE AAAA-MM-DD)               *
019500******************************************************************
019600 01  WKS-FECHA-PROCESO             PIC X(10) VALUE SPACES.
019700 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
019800     05  WKS-FP-ANIO                PIC X(04).
019900     05  FILLER                     PIC X(01).
020000     05  WKS-FP-MES                 PIC X(02).
020100     05  FILLER                     PIC X(01).
020200     05  WKS-FP-DIA                 PIC X(02).
020300******************************************************************
020400*           CONTADORES DE CORRIDA (ESTADISTICAS)                 *
020500******************************************************************
020600 01  WKS-CONTADORES.
020700     05  WKS-LEIDOS                 PIC 9(07) COMP VALUE 0.
020800     05  WKS-RECHAZADOS             PIC 9(07) COMP VALUE 0.
020900     05  WKS-ESCRITOS-MOBITA        PIC 9(07) COMP VALUE 0.
021000     05  WKS-ESCRITOS-MOGANA        PIC 9(07) COMP VALUE 0.
021100     05  WKS-ESCRITOS-MOSALD        PIC 9(07) COMP VALUE 0.
021200     05  WKS-I                      PIC 9(04) COMP VALUE 0.
021300     05  WKS-MASCARA                PIC Z,ZZZ,ZZ9 VALUE ZEROES.
021400     05  FILLER                     PIC X(10) VALUE SPACES.
021500******************************************************************
021600 PROCEDURE DIVISION.
021700******************************************************************
021800*               S E C C I O N    P R I N C I P A L
021900******************************************************************
022000 000-MAIN SECTION.
022100     PERFORM APERTURA-ARCHIVOS
022200     PERFORM INICIA-POSICIONES
022300     PERFORM LEE-MOMOVS
022400     PERFORM PROCESA-MOMOVS UNTIL FIN-MOMOVS
022500     PERFORM ESTADISTICAS
022600     PERFORM CIERRA-ARCHIVOS
022700     STOP RUN.
022800 000-MAIN-E. EXIT.
022900*----------------------------------------------------------------*
023000 APERTURA-ARCHIVOS SECTION.
023100*----------------------------------------------------------------*
023200     MOVE 'MOPOS1'    TO   PROGRAMA
023300     OPEN INPUT  MOPARM-FILE MOMOVS-FILE
023400          OUTPUT MOBITA-FILE MOGANA-FILE MOSALD-FILE
023500
023600     IF FS-MOPARM NOT EQUAL 0
023700        MOVE 'OPEN'      TO ACCION
023800        MOVE 'MOPARM'    TO ARCHIVO
023900        CALL 'MOB1R00' USING PROGRAMA, ARCHIVO, ACCION, FS-MOPARM
024000        MOVE 91 TO RETURN-CODE
024100        DISPLAY '>>> NO SE PUDO ABRIR MOPARM <<<' UPON CONSOLE
024200        STOP RUN
024300     END-IF
024400
024500     IF FS-MOMOVS NOT EQUAL 0
024600        MOVE 'OPEN'      TO ACCION
024700        MOVE 'MOMOVS'    TO ARCHIVO
024800        CALL 'MOB1R00' USING PROGRAMA, ARCHIVO, ACCION, FS-MOMOVS
024900        MOVE 91 TO RETURN-CODE
025000        DISPLAY '>>> NO SE PUDO ABRIR MOMOVS <<<' UPON CONSOLE
025100        STOP RUN
025200     END-IF.
025300 APERTURA-ARCHIVOS-E. EXIT.
025400*----------------------------------------------------------------*
025500 INICIA-POSICIONES SECTION.
025600*----------------------------------------------------------------*
025700     READ MOPARM-FILE
025800        AT END
025900           DISPLAY '>>> MOPARM VACIO <<<' UPON CONSOLE
026000           MOVE 91 TO RETURN-CODE
026100           PERFORM CIERRA-ARCHIVOS
026200           STOP RUN
026300     END-READ
026400
026500     MOVE MOPARM-FONDO-INICIAL      TO WKS-FONDO-INICIAL
026600     MOVE MOPARM-COMISION-TASA      TO WKS-COMISION-TASA
026700     MOVE MOPARM-CANT-SIMBOLOS      TO WKS-CANT-SIMBOLOS
026800
026900     PERFORM CARGA-UN-SIMBOLO VARYING WKS-POS-IDX FROM 1 BY 1
027000             UNTIL WKS-POS-IDX > WKS-CANT-SIMBOLOS.
027100 INICIA-POSICIONES-E. EXIT.
027200*----------------------------------------------------------------*
027300 CARGA-UN-SIMBOLO SECTION.
027400*----------------------------------------------------------------*
027500     READ MOPARM-FILE
027600        AT END
027700           DISPLAY '>>> FALTAN RENGLONES DE SIMBOLO EN '
027800                   'MOPARM <<<' UPON CONSOLE
027900           MOVE 91 TO RETURN-CODE
028000           PERFORM CIERRA-ARCHIVOS
028100           STOP RUN
028200     END-READ
028300     MOVE MOPARM-SIMBOLO        TO WKS-POS-SIMBOLO (WKS-POS-IDX)
028400     MOVE 0                     TO WKS-POS-EXPOSICION-ESTRAT
028500                                    (WKS-POS-IDX)
028600     MOVE 1.000000               TO WKS-POS-TASA-BASE
028700                                    (WKS-POS-IDX)
028800     COMPUTE WKS-POS-FONDO (WKS-POS-IDX) ROUNDED =
028900             WKS-FONDO-INICIAL * MOPARM-ASIGNACION
029000     MOVE 0                     TO WKS-POS-COMISION-ACUM
029100                                    (WKS-POS-IDX)
029200     MOVE 0                     TO WKS-POS-INV-MONTO
029300                                    (WKS-POS-IDX)
029400     MOVE 0                     TO WKS-POS-INV-PRECIO-PROM
029500                                    (WKS-POS-IDX)
029600     MOVE 'N'                   TO WKS-POS-INV-ES-LONG
029700                                    (WKS-POS-IDX).
029800 CARGA-UN-SIMBOLO-E. EXIT.
029900******************************************************************
030000*              L E C T U R A   D E   M O V I M I E N T O S       *
030100******************************************************************
030200 LEE-MOMOVS SECTION.
030300     READ MOMOVS-FILE
030400        AT END
030500           MOVE 1 TO WKS-FIN-MOMOVS
030600        NOT AT END
030700           ADD 1 TO WKS-LEIDOS
030800     END-READ.
030900 LEE-MOMOVS-E. EXIT.
031000*----------------------------------------------------------------*
031100 PROCESA-MOMOVS SECTION.
031200*----------------------------------------------------------------*
031300     PERFORM VALIDA-MONTO-PRECIO
031400     IF MOMOVS-ES-VALIDO
031500        PERFORM BUSCA-POSICION
031600        IF POS-ENCONTRADA
031700           EVALUATE TRUE
031800              WHEN MOMOVS-ES-LONG
031900                 MOVE MOMOVS-MONTO TO WKS-MONTO-OPERACION
032000                 PERFORM EJECUTA-LONG
032100              WHEN MOMOVS-ES-SHORT
032200                 MOVE MOMOVS-MONTO TO WKS-MONTO-OPERACION
032300                 PERFORM EJECUTA-SHORT
032400              WHEN MOMOVS-ES-CLOSE
032500                 MOVE MOMOVS-MONTO TO WKS-MONTO-OPERACION
032600                 PERFORM EJECUTA-CLOSE
032700              WHEN MOMOVS-ES-COVER
032800                 MOVE MOMOVS-MONTO TO WKS-MONTO-OPERACION
032900                 PERFORM EJECUTA-COVER
033000              WHEN MOMOVS-ES-ALLOC
033100                 PERFORM EJECUTA-ALLOC
033200              WHEN MOMOVS-ES-ENDDAY
033300                 PERFORM EJECUTA-ENDDAY
033400              WHEN OTHER
033500                 ADD 1 TO WKS-RECHAZADOS
033600                 DISPLAY 'ACCION DESCONOCIDA, RENGLON: '
033700                         MOMOVS-LINEA-CRUDA UPON CONSOLE
033800           END-EVALUATE
033900        END-IF
034000     END-IF
034100     PERFORM LEE-MOMOVS.
034200 PROCESA-MOMOVS-E. EXIT.
034300*----------------------------------------------------------------*
034400 VALIDA-MONTO-PRECIO SECTION.
034500*----------------------------------------------------------------*
034600     MOVE 1 TO WKS-MOMOVS-VALIDO-SW
034700     IF MOMOVS-PRECIO NOT > 0
034800        MOVE 0 TO WKS-MOMOVS-VALIDO-SW
034900     END-IF
035000     IF (MOMOVS-ES-LONG OR MOMOVS-ES-SHORT OR MOMOVS-ES-CLOSE
035100          OR MOMOVS-ES-COVER) AND MOMOVS-MONTO NOT > 0
035200        MOVE 0 TO WKS-MOMOVS-VALIDO-SW
035300     END-IF
035400     IF NOT MOMOVS-ES-VALIDO
035500        ADD 1 TO WKS-RECHAZADOS
035600        DISPLAY 'RENGLON RECHAZADO, MONTO O PRECIO INVALIDO: '
035700                MOMOVS-LINEA-CRUDA UPON CONSOLE
035800     END-IF.
035900 VALIDA-MONTO-PRECIO-E. EXIT.
036000*----------------------------------------------------------------*
036100 BUSCA-POSICION SECTION.
036200*----------------------------------------------------------------*
036300     MOVE 0 TO WKS-POS-ENCONTRADO-SW
036400     PERFORM COMPARA-SIMBOLO-IDX VARYING WKS-POS-IDX FROM 1 BY 1
036500             UNTIL WKS-POS-IDX > WKS-CANT-SIMBOLOS
036600     IF NOT POS-ENCONTRADA
036700        ADD 1 TO WKS-RECHAZADOS
036800        DISPLAY 'RENGLON RECHAZADO, SIMBOLO NO CONFIGURADO: '
036900                MOMOVS-LINEA-CRUDA UPON CONSOLE
037000     END-IF.
037100 BUSCA-POSICION-E. EXIT.
037200*----------------------------------------------------------------*
037300 COMPARA-SIMBOLO-IDX SECTION.
037400*----------------------------------------------------------------*
037500     IF WKS-POS-SIMBOLO-SOLO (WKS-POS-IDX) = MOMOVS-SIMBOLO
037600        MOVE 1 TO WKS-POS-ENCONTRADO-SW
037700        MOVE WKS-CANT-SIMBOLOS TO WKS-POS-IDX
037800     END-IF.
037900 COMPARA-SIMBOLO-IDX-E. EXIT.
038000******************************************************************
038100*              C A L C U L O   D E   C O M I S I O N             *
038200******************************************************************
038300 CALCULA-COMISION SECTION.
038400     COMPUTE WKS-COMISION-CALC ROUNDED =
038500             MOMOVS-PRECIO * FUNCTION ABS (WKS-MONTO-OPERACION)
038600             * WKS-COMISION-TASA.
038700 CALCULA-COMISION-E. EXIT.
038800******************************************************************
038900*          M O T O R   D E   I N V E N T A R I O                 *
039000******************************************************************
039100 INVENT-ENTRA SECTION.
039200     IF WKS-POS-INV-MONTO (WKS-POS-IDX) = 0
039300        MOVE WKS-LADO-DESEADO TO WKS-POS-INV-ES-LONG (WKS-POS-IDX)
039400        MOVE WKS-MONTO-OPERACION TO
039500             WKS-POS-INV-MONTO (WKS-POS-IDX)
039600        MOVE MOMOVS-PRECIO TO
039700             WKS-POS-INV-PRECIO-PROM (WKS-POS-IDX)
039800     ELSE
039900        COMPUTE WKS-POS-INV-PRECIO-PROM (WKS-POS-IDX) ROUNDED =
040000           (WKS-POS-INV-MONTO (WKS-POS-IDX) *
040100            WKS-POS-INV-PRECIO-PROM (WKS-POS-IDX) +
040200            WKS-MONTO-OPERACION * MOMOVS-PRECIO) /
040300           (WKS-POS-INV-MONTO (WKS-POS-IDX) + WKS-MONTO-OPERACION)
040400        ADD WKS-MONTO-OPERACION TO
040500            WKS-POS-INV-MONTO (WKS-POS-IDX)
040600     END-IF
040700     COMPUTE WKS-NOTIONAL ROUNDED =
040800             WKS-MONTO-OPERACION * MOMOVS-PRECIO.
040900 INVENT-ENTRA-E. EXIT.
041000*----------------------------------------------------------------*
041100 INVENT-SALE SECTION.
041200*----------------------------------------------------------------*
041300*--> SI LA DIFERENCIA CON EL INVENTARIO ES MENOR A 1E-6 SE TRATA
041400*--> COMO SALIDA TOTAL DE LA POSICION.
041500     MOVE 0 TO WKS-ES-SALIDA-TOTAL-SW
041600     IF WKS-POS-INV-ES-LONG (WKS-POS-IDX) NOT IS WKS-CLASE-LADO
041700        DISPLAY '>>> BANDERA DE LADO CORRUPTA EN SIMBOLO: '
041800                WKS-POS-SIMBOLO (WKS-POS-IDX) UPON CONSOLE
041900     END-IF
042000     IF FUNCTION ABS (WKS-MONTO-OPERACION -
042100                      WKS-POS-INV-MONTO (WKS-POS-IDX)) <= 0.000001
042200        MOVE 1 TO WKS-ES-SALIDA-TOTAL-SW
042300     END-IF
042400     MOVE WKS-POS-INV-PRECIO-PROM (WKS-POS-IDX) TO
042500          WKS-PRECIO-ENTRADA
042600     IF WKS-POS-INV-ES-LONG (WKS-POS-IDX) = 'Y'
042700        COMPUTE WKS-GANANCIA-PCT ROUNDED =
042800           (MOMOVS-PRECIO - WKS-PRECIO-ENTRADA) /
042900            WKS-PRECIO-ENTRADA * 100
043000     ELSE
043100        COMPUTE WKS-GANANCIA-PCT ROUNDED =
043200           (WKS-PRECIO-ENTRADA - MOMOVS-PRECIO) /
043300            WKS-PRECIO-ENTRADA * 100
043400     END-IF
043500     COMPUTE WKS-GANANCIA-PUNTOS ROUNDED =
043600             WKS-MONTO-OPERACION * WKS-GANANCIA-PCT / 100
043700     IF ES-SALIDA-TOTAL
043800        MOVE 0 TO WKS-POS-INV-MONTO (WKS-POS-IDX)
043900     ELSE
044000        SUBTRACT WKS-MONTO-OPERACION FROM
044100                 WKS-POS-INV-MONTO (WKS-POS-IDX)
044200     END-IF
044300     COMPUTE WKS-NOTIONAL ROUNDED =
044400             WKS-MONTO-OPERACION * MOMOVS-PRECIO.
044500 INVENT-SALE-E. EXIT.
044600******************************************************************
044700*          O P E R A C I O N E S   D E   P O S I C I O N         *
044800******************************************************************
044900 EJECUTA-LONG SECTION.
045000     MOVE 'Y' TO WKS-LADO-DESEADO
045100     PERFORM CALCULA-COMISION
045200     PERFORM INVENT-ENTRA
045300     SUBTRACT WKS-NOTIONAL FROM WKS-POS-FONDO (WKS-POS-IDX)
045400     ADD WKS-COMISION-CALC TO WKS-POS-COMISION-ACUM (WKS-POS-IDX)
045500     MOVE WKS-MONTO-OPERACION  TO MOBITA-MONTO
045600     MOVE 'LONG'               TO MOBITA-OPERACION
045700     PERFORM ESCRIBE-MOBITA.
045800 EJECUTA-LONG-E. EXIT.
045900*----------------------------------------------------------------*
046000 EJECUTA-SHORT SECTION.
046100*----------------------------------------------------------------*
046200     MOVE 'N' TO WKS-LADO-DESEADO
046300     PERFORM CALCULA-COMISION
046400     PERFORM INVENT-ENTRA
046500     ADD WKS-NOTIONAL TO WKS-POS-FONDO (WKS-POS-IDX)
046600     ADD WKS-COMISION-CALC TO WKS-POS-COMISION-ACUM (WKS-POS-IDX)
046700     COMPUTE MOBITA-MONTO = 0 - WKS-MONTO-OPERACION
046800     MOVE 'SHORT'              TO MOBITA-OPERACION
046900     PERFORM ESCRIBE-MOBITA.
047000 EJECUTA-SHORT-E. EXIT.
047100*----------------------------------------------------------------*
047200 EJECUTA-CLOSE SECTION.
047300*----------------------------------------------------------------*
047400     IF WKS-MONTO-OPERACION > WKS-POS-INV-MONTO (WKS-POS-IDX)
047500                               + 0.000001
047600        ADD 1 TO WKS-RECHAZADOS
047700        DISPLAY 'CLOSE RECHAZADO, EXCEDE INVENTARIO: '
047800                MOMOVS-LINEA-CRUDA UPON CONSOLE
047900     ELSE
048000        PERFORM CALCULA-COMISION
048100        PERFORM INVENT-SALE
048200        ADD WKS-NOTIONAL TO WKS-POS-FONDO (WKS-POS-IDX)
048300        ADD WKS-COMISION-CALC TO
048400            WKS-POS-COMISION-ACUM (WKS-POS-IDX)
048500        COMPUTE WKS-GANANCIA-MONEY ROUNDED =
048600                WKS-GANANCIA-PUNTOS *
048700                WKS-POS-TASA-BASE (WKS-POS-IDX) * MOMOVS-PRECIO
048800        COMPUTE MOBITA-MONTO = 0 - WKS-MONTO-OPERACION
048900        MOVE 'CLOSE'              TO MOBITA-OPERACION
049000        PERFORM ESCRIBE-MOBITA
049100        MOVE WKS-MONTO-OPERACION  TO MOGANA-MONTO
049200        MOVE 'LONG'               TO MOGANA-OPERACION
049300        PERFORM ESCRIBE-MOGANA
049400     END-IF.
049500 EJECUTA-CLOSE-E. EXIT.
049600*----------------------------------------------------------------*
049700 EJECUTA-COVER SECTION.
049800*----------------------------------------------------------------*
049900     IF WKS-MONTO-OPERACION > WKS-POS-INV-MONTO (WKS-POS-IDX)
050000                               + 0.000001
050100        ADD 1 TO WKS-RECHAZADOS
050200        DISPLAY 'COVER RECHAZADO, EXCEDE INVENTARIO: '
050300                MOMOVS-LINEA-CRUDA UPON CONSOLE
050400     ELSE
050500        PERFORM CALCULA-COMISION
050600        PERFORM INVENT-SALE
050700        SUBTRACT WKS-NOTIONAL FROM WKS-POS-FONDO (WKS-POS-IDX)
050800        ADD WKS-COMISION-CALC TO
050900            WKS-POS-COMISION-ACUM (WKS-POS-IDX)
051000        COMPUTE WKS-GANANCIA-MONEY ROUNDED =
051100                WKS-GANANCIA-PUNTOS *
051200                WKS-POS-TASA-BASE (WKS-POS-IDX) * MOMOVS-PRECIO
051300        MOVE WKS-MONTO-OPERACION  TO MOBITA-MONTO
051400        MOVE 'COVER'              TO MOBITA-OPERACION
051500        PERFORM ESCRIBE-MOBITA
051600        COMPUTE MOGANA-MONTO = 0 - WKS-MONTO-OPERACION
051700        MOVE 'SHORT'              TO MOGANA-OPERACION
051800        PERFORM ESCRIBE-MOGANA
051900     END-IF.
052000 EJECUTA-COVER-E. EXIT.
052100******************************************************************
052200*          A U X I L I A R E S   D E   E X P O S I C I O N       *
052300******************************************************************
052400 CALCULA-MONTO-SIGNED SECTION.
052500     IF WKS-POS-INV-MONTO (WKS-POS-IDX) = 0
052600        MOVE 0 TO WKS-MONTO-SIGNED
052700     ELSE
052800        IF WKS-POS-INV-ES-LONG (WKS-POS-IDX) = 'Y'
052900           MOVE WKS-POS-INV-MONTO (WKS-POS-IDX) TO
053000                WKS-MONTO-SIGNED
053100        ELSE
053200           COMPUTE WKS-MONTO-SIGNED =
053300                   0 - WKS-POS-INV-MONTO (WKS-POS-IDX)
053400        END-IF
053500     END-IF.
053600 CALCULA-MONTO-SIGNED-E. EXIT.
053700*----------------------------------------------------------------*
053800 CALCULA-EXPOSICION-REAL SECTION.
053900*----------------------------------------------------------------*
054000*--> RECIBE EN WKS-NAV-ACTUAL Y WKS-MONTO-SIGNED, DEVUELVE EN
054100*--> WKS-EXPO-REAL.  UN NAV NEGATIVO O CERO SE TRATA COMO SIN
054200*--> EXPOSICION (CORREGIDO BPM 341207, VER LOG DE MARZO 2000).
054300     IF WKS-MONTO-SIGNED = 0 OR WKS-NAV-ACTUAL NOT > 0
054400        MOVE 0 TO WKS-EXPO-REAL
054500     ELSE
054600        COMPUTE WKS-EXPO-REAL ROUNDED =
054700           1 - (WKS-POS-FONDO (WKS-POS-IDX) / WKS-NAV-ACTUAL)
054800     END-IF.
054900 CALCULA-EXPOSICION-REAL-E. EXIT.
055000******************************************************************
055100*          M O T O R   D E   A S I G N A C I O N (ALLOC)         *
055200******************************************************************
055300 EJECUTA-ALLOC SECTION.
055400     PERFORM CALCULA-MONTO-SIGNED
055500     COMPUTE WKS-NAV-ACTUAL ROUNDED =
055600             WKS-POS-FONDO (WKS-POS-IDX) +
055700             WKS-MONTO-SIGNED * MOMOVS-PRECIO
055800     PERFORM CALCULA-EXPOSICION-REAL
055900     MOVE WKS-POS-EXPOSICION-ESTRAT (WKS-POS-IDX) TO
056000          WKS-EXPO-ANTERIOR
056100     MOVE MOMOVS-EXPOSICION TO WKS-EXPO-NUEVA
056200     COMPUTE WKS-EXPO-DIF = WKS-EXPO-ANTERIOR - WKS-EXPO-NUEVA
056300
056400     IF FUNCTION ABS (WKS-EXPO-DIF) <= 0.000001
056500        CONTINUE
056600     ELSE
056700        IF WKS-EXPO-ANTERIOR > 0.000001
056800           PERFORM ALLOC-DESDE-LONG
056900        ELSE
057000           IF FUNCTION ABS (WKS-EXPO-ANTERIOR) <= 0.000001
057100              PERFORM ALLOC-DESDE-PLANO
057200           ELSE
057300              PERFORM ALLOC-DESDE-SHORT
057400           END-IF
057500        END-IF
057600     END-IF
057700     MOVE WKS-EXPO-NUEVA TO
057800          WKS-POS-EXPOSICION-ESTRAT (WKS-POS-IDX).
057900 EJECUTA-ALLOC-E. EXIT.
058000*----------------------------------------------------------------*
058100 ALLOC-DESDE-LONG SECTION.
058200*----------------------------------------------------------------*
058300     IF FUNCTION ABS (WKS-EXPO-NUEVA) <= 0.000001
058400        MOVE WKS-POS-INV-MONTO (WKS-POS-IDX) TO
058500             WKS-MONTO-OPERACION
058600        PERFORM EJECUTA-CLOSE
058700     ELSE
058800        IF WKS-EXPO-NUEVA > 0 AND
058900           WKS-EXPO-NUEVA > WKS-EXPO-ANTERIOR
059000           COMPUTE WKS-CANTIDAD-ALLOC ROUNDED =
059100              WKS-NAV-ACTUAL * (WKS-EXPO-NUEVA - WKS-EXPO-REAL)
059200              / MOMOVS-PRECIO
059300           MOVE WKS-CANTIDAD-ALLOC TO WKS-MONTO-OPERACION
059400           PERFORM EJECUTA-LONG
059500        ELSE
059600           IF WKS-EXPO-NUEVA > 0
059700              COMPUTE WKS-CANTIDAD-ALLOC ROUNDED =
059800                 WKS-NAV-ACTUAL * (WKS-EXPO-NUEVA - WKS-EXPO-REAL)
059900                 / MOMOVS-PRECIO
060000              MOVE FUNCTION ABS (WKS-CANTIDAD-ALLOC) TO
060100                   WKS-MONTO-OPERACION
060200              PERFORM ALLOC-TOPA-INVENTARIO
060300              PERFORM EJECUTA-CLOSE
060400           ELSE
060500              MOVE WKS-POS-INV-MONTO (WKS-POS-IDX) TO
060600                   WKS-MONTO-OPERACION
060700              PERFORM EJECUTA-CLOSE
060800              COMPUTE WKS-CANTIDAD-ALLOC ROUNDED =
060900                 WKS-POS-FONDO (WKS-POS-IDX) * WKS-EXPO-NUEVA
061000                 / MOMOVS-PRECIO
061100              MOVE FUNCTION ABS (WKS-CANTIDAD-ALLOC) TO
061200                   WKS-MONTO-OPERACION
061300              PERFORM EJECUTA-SHORT
061400           END-IF
061500        END-IF
061600     END-IF.
061700 ALLOC-DESDE-LONG-E. EXIT.
061800*----------------------------------------------------------------*
061900 ALLOC-DESDE-PLANO SECTION.
062000*----------------------------------------------------------------*
062100     IF WKS-EXPO-NUEVA > 0
062200        COMPUTE WKS-CANTIDAD-ALLOC ROUNDED =
062300           WKS-NAV-ACTUAL * WKS-EXPO-NUEVA / MOMOVS-PRECIO
062400        MOVE WKS-CANTIDAD-ALLOC TO WKS-MONTO-OPERACION
062500        PERFORM EJECUTA-LONG
062600     ELSE
062700        IF WKS-EXPO-NUEVA < 0
062800           COMPUTE WKS-CANTIDAD-ALLOC ROUNDED =
062900              WKS-NAV-ACTUAL * WKS-EXPO-NUEVA / MOMOVS-PRECIO
063000           MOVE FUNCTION ABS (WKS-CANTIDAD-ALLOC) TO
063100                WKS-MONTO-OPERACION
063200           PERFORM EJECUTA-SHORT
063300        END-IF
063400     END-IF.
063500 ALLOC-DESDE-PLANO-E. EXIT.
063600*----------------------------------------------------------------*
063700 ALLOC-DESDE-SHORT SECTION.
063800*----------------------------------------------------------------*
063900     IF FUNCTION ABS (WKS-EXPO-NUEVA) <= 0.000001
064000        MOVE WKS-POS-INV-MONTO (WKS-POS-IDX) TO
064100             WKS-MONTO-OPERACION
064200        PERFORM EJECUTA-COVER
064300     ELSE
064400        IF WKS-EXPO-NUEVA < 0 AND
064500           WKS-EXPO-NUEVA > WKS-EXPO-ANTERIOR
064600           COMPUTE WKS-CANTIDAD-ALLOC ROUNDED =
064700              WKS-NAV-ACTUAL * (WKS-EXPO-REAL - WKS-EXPO-NUEVA)
064800              / MOMOVS-PRECIO
064900           MOVE FUNCTION ABS (WKS-CANTIDAD-ALLOC) TO
065000                WKS-MONTO-OPERACION
065100           PERFORM ALLOC-TOPA-INVENTARIO
065200           PERFORM EJECUTA-COVER
065300        ELSE
065400           IF WKS-EXPO-NUEVA < 0
065500              COMPUTE WKS-CANTIDAD-ALLOC ROUNDED =
065600                 WKS-NAV-ACTUAL * (WKS-EXPO-REAL - WKS-EXPO-NUEVA)
065700                 / MOMOVS-PRECIO
065800              MOVE FUNCTION ABS (WKS-CANTIDAD-ALLOC) TO
065900                   WKS-MONTO-OPERACION
066000              PERFORM EJECUTA-SHORT
066100           ELSE
066200              MOVE WKS-POS-INV-MONTO (WKS-POS-IDX) TO
066300                   WKS-MONTO-OPERACION
066400              PERFORM EJECUTA-COVER
066500              COMPUTE WKS-CANTIDAD-ALLOC ROUNDED =
066600                 WKS-POS-FONDO (WKS-POS-IDX) * WKS-EXPO-NUEVA
066700                 / MOMOVS-PRECIO
066800              MOVE WKS-CANTIDAD-ALLOC TO WKS-MONTO-OPERACION
066900              PERFORM EJECUTA-LONG
067000           END-IF
067100        END-IF
067200     END-IF.
067300 ALLOC-DESDE-SHORT-E. EXIT.
067400*----------------------------------------------------------------*
067500 ALLOC-TOPA-INVENTARIO SECTION.
067600*----------------------------------------------------------------*
067700*--> EVITA QUE EL REDONDEO DE LA FORMULA PIDA UNA SALIDA MAYOR
067800*--> QUE EL INVENTARIO DISPONIBLE.
067900     IF WKS-MONTO-OPERACION > WKS-POS-INV-MONTO (WKS-POS-IDX)
068000        MOVE WKS-POS-INV-MONTO (WKS-POS-IDX) TO
068100             WKS-MONTO-OPERACION
068200     END-IF.
068300 ALLOC-TOPA-INVENTARIO-E. EXIT.
068400******************************************************************
068500*          C O R T E   D E   F I N   D E   D I A (ENDDAY)        *
068600******************************************************************
068700 EJECUTA-ENDDAY SECTION.
068800     PERFORM CALCULA-MONTO-SIGNED
068900     COMPUTE WKS-GAV-CALC ROUNDED =
069000             WKS-POS-FONDO (WKS-POS-IDX) +
069100             WKS-MONTO-SIGNED * MOMOVS-PRECIO
069200     COMPUTE WKS-NAV-CALC ROUNDED =
069300             WKS-GAV-CALC - WKS-POS-COMISION-ACUM (WKS-POS-IDX)
069400     COMPUTE WKS-NAV-ACTUAL = WKS-GAV-CALC
069500     PERFORM CALCULA-EXPOSICION-REAL
069600
069700     MOVE MOMOVS-FECHA-OPERACION       TO MOSALD-FECHA-CIERRE
069800     MOVE MOMOVS-SIMBOLO                TO MOSALD-SIMBOLO
069900     MOVE WKS-POS-FONDO (WKS-POS-IDX)   TO MOSALD-FONDO
070000     MOVE WKS-MONTO-SIGNED               TO MOSALD-MONTO
070100     MOVE WKS-POS-EXPOSICION-ESTRAT (WKS-POS-IDX) TO
070200          MOSALD-EXPOSICION-ESTRAT
070300     MOVE WKS-POS-COMISION-ACUM (WKS-POS-IDX) TO
070400          MOSALD-COMISION-ACUM
070500     MOVE WKS-POS-TASA-BASE (WKS-POS-IDX) TO MOSALD-TASA-BASE
070600     MOVE MOMOVS-PRECIO                  TO MOSALD-PRECIO
070700     MOVE WKS-GAV-CALC                   TO MOSALD-GAV
070800     MOVE WKS-NAV-CALC                   TO MOSALD-NAV
070900     MOVE WKS-EXPO-REAL                  TO MOSALD-EXPOSICION-REAL
071000     PERFORM ESCRIBE-MOSALD.
071100 EJECUTA-ENDDAY-E. EXIT.
071200******************************************************************
071300*          E S C R I T U R A   D E   B I T A C O R A S           *
071400******************************************************************
071500 ESCRIBE-MOBITA SECTION.
071600     MOVE MOMOVS-FECHA-OPERACION TO MOBITA-FECHA-OPERACION
071700     MOVE MOMOVS-SIMBOLO          TO MOBITA-SIMBOLO
071800     MOVE WKS-COMISION-CALC       TO MOBITA-COMISION
071900     MOVE MOMOVS-PRECIO           TO MOBITA-PRECIO
072000     MOVE MOMOVS-NOTAS            TO MOBITA-NOTAS
072100     WRITE MOBITA-RECORD
072200     IF FS-MOBITA NOT = 0
072300        DISPLAY 'ERROR AL GRABAR MOBITA, STATUS: ' FS-MOBITA
072400                ' SIMBOLO: ' MOBITA-SIMBOLO UPON CONSOLE
072500     ELSE
072600        ADD 1 TO WKS-ESCRITOS-MOBITA
072700     END-IF.
072800 ESCRIBE-MOBITA-E. EXIT.
072900*----------------------------------------------------------------*
073000 ESCRIBE-MOGANA SECTION.
073100*----------------------------------------------------------------*
073200     MOVE MOMOVS-FECHA-OPERACION TO MOGANA-FECHA-OPERACION
073300     MOVE MOMOVS-SIMBOLO          TO MOGANA-SIMBOLO
073400     MOVE MOMOVS-PRECIO           TO MOGANA-PRECIO-SALIDA
073500     MOVE WKS-PRECIO-ENTRADA      TO MOGANA-PRECIO-ENTRADA
073600     MOVE WKS-GANANCIA-MONEY      TO MOGANA-GANANCIA-MONEY
073700     MOVE WKS-GANANCIA-PUNTOS     TO MOGANA-GANANCIA-PUNTOS
073800     MOVE WKS-GANANCIA-PCT        TO MOGANA-GANANCIA-PCT
073900     WRITE MOGANA-RECORD
074000     IF FS-MOGANA NOT = 0
074100        DISPLAY 'ERROR AL GRABAR MOGANA, STATUS: ' FS-MOGANA
074200                ' SIMBOLO: ' MOGANA-SIMBOLO UPON CONSOLE
074300     ELSE
074400        ADD 1 TO WKS-ESCRITOS-MOGANA
074500     END-IF.
074600 ESCRIBE-MOGANA-E. EXIT.
074700*----------------------------------------------------------------*
074800 ESCRIBE-MOSALD SECTION.
074900*----------------------------------------------------------------*
075000     WRITE MOSALD-RECORD
075100     IF FS-MOSALD NOT = 0
075200        DISPLAY 'ERROR AL GRABAR MOSALD, STATUS: ' FS-MOSALD
075300                ' SIMBOLO: ' MOSALD-SIMBOLO UPON CONSOLE
075400     ELSE
075500        ADD 1 TO WKS-ESCRITOS-MOSALD
075600     END-IF.
075700 ESCRIBE-MOSALD-E. EXIT.
075800******************************************************************
075900*              E S T A D I S T I C A S   D E   C O R R I D A     *
076000******************************************************************
076100 ESTADISTICAS SECTION.
076200     DISPLAY '******************************************'
076300             UPON CONSOLE
076400     MOVE WKS-LEIDOS            TO WKS-MASCARA
076500     DISPLAY 'RENGLONES LEIDOS DE MOMOVS:  ' WKS-MASCARA
076600             UPON CONSOLE
076700     MOVE WKS-RECHAZADOS        TO WKS-MASCARA
076800     DISPLAY 'RENGLONES RECHAZADOS:        ' WKS-MASCARA
076900             UPON CONSOLE
077000     MOVE WKS-ESCRITOS-MOBITA   TO WKS-MASCARA
077100     DISPLAY 'OPERACIONES ESCRITAS EN MOBITA: ' WKS-MASCARA
077200             UPON CONSOLE
077300     MOVE WKS-ESCRITOS-MOGANA   TO WKS-MASCARA
077400     DISPLAY 'GANANCIAS ESCRITAS EN MOGANA:   ' WKS-MASCARA
077500             UPON CONSOLE
077600     MOVE WKS-ESCRITOS-MOSALD   TO WKS-MASCARA
077700     DISPLAY 'SALDOS ESCRITOS EN MOSALD:      ' WKS-MASCARA
077800             UPON CONSOLE
077900     DISPLAY '******************************************'
078000             UPON CONSOLE.
078100 ESTADISTICAS-E. EXIT.
078200*----------------------------------------------------------------*
078300 CIERRA-ARCHIVOS SECTION.
078400*----------------------------------------------------------------*
078500     CLOSE MOPARM-FILE MOMOVS-FILE
078600           MOBITA-FILE MOGANA-FILE MOSALD-FILE.
078700 CIERRA-ARCHIVOS-E. EXIT.
